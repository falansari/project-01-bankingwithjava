000100****************************************************************
000200*                                                              *
000300*    PROGRAM:  CMPWDHSH                                        *
000400*    SYSTEM :  CMD-BANK CORE BATCH SERVICES                    *
000500*                                                              *
000600*    GENERATES A SALT, DERIVES A PASSWORD HASH AND VERIFIES A   *
000700*    SUPPLIED PASSWORD AGAINST A STORED HASH/SALT PAIR.  THIS   *
000800*    SHOP'S MAINFRAMES HAVE NO CRYPTOGRAPHIC DIGEST FACILITY,   *
000900*    SO THE "HASH" HERE IS A WEIGHTED ROLLING CHECKSUM OF THE   *
001000*    PASSWORD AND SALT CHARACTERS, EXPANDED THROUGH THE SAME    *
001100*    LINEAR CONGRUENTIAL GENERATOR USED FOR THE SALT ITSELF,    *
001200*    RENDERED PRINTABLE THROUGH CM-B64-CHAR.  IT IS NOT A        *
001300*    CRYPTOGRAPHIC DIGEST - IT ONLY HAS TO BE REPEATABLE FOR    *
001400*    THE SAME PASSWORD/SALT PAIR AND DIFFER WHEN THE SALT       *
001500*    DIFFERS, WHICH IS ALL CMUSRADD AND CMUSRLOG REQUIRE OF IT. *
001600*                                                              *
001700****************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.    CMPWDHSH.
002000 AUTHOR.        T RAWLINGS.
002100 INSTALLATION.  CONSUMER BANKING SYSTEMS GROUP.
002200 DATE-WRITTEN.  03/15/85.
002300 DATE-COMPILED.
002400 SECURITY.      INTERNAL USE ONLY.
002500****************************************************************
002600*  CHANGE LOG                                                  *
002700*  ----------                                                  *
002800*  850315  TR  CMDB-001  ORIGINAL CODING - CALLED SUBROUTINE    *
002900*                        FOR CMUSRADD'S CREATE-USER STEP.       *
003000*  850402  TR  CMDB-004  ADDED ACTION-CODE 'V' PATH SO CMUSRLOG   *
003100*                        CAN SHARE THIS ROUTINE FOR LOGIN.      *
003200*  861119  MO  CMDB-009  WIDENED PASSWORD-TEXT FROM X(20) TO      *
003300*                        X(30) - PASSWORD POLICY CHANGE.        *
003400*  881003  SP  CMDB-013  ROLLING HASH SEED NOW FOLDS IN THE     *
003500*                        SALT TWICE - SINGLE PASS WAS LETTING   *
003600*                        SHORT PASSWORDS COLLIDE TOO OFTEN.     *
003700*  930227  TR  CMDB-018  LCG CONSTANTS MOVED TO 01 CM-LCG-      *
003800*                        CONST SO QA COULD VARY THEM FOR A      *
003900*                        DISTRIBUTION TEST WITHOUT A RECOMPILE  *
004000*                        OF THE MULTIPLY STEP.                  *
004100*  960814  MO  CMDB-026  ADDED UPSI-0 DEBUG TRACE SWITCH AT     *
004200*                        OPERATIONS' REQUEST FOR THE BATCH      *
004300*                        CERT RUNS.                             *
004400*  981102  SP  CMDB-031  Y2K REVIEW - THIS PROGRAM HOLDS NO     *
004500*                        DATE OR 2-DIGIT YEAR FIELDS.  NO       *
004600*                        CHANGE REQUIRED, LOGGED FOR THE AUDIT. *
004700*  990610  TR  CMDB-033  CM-CHARSET-STRING WIDENED TO COVER     *
004800*                        THE FULL PRINTABLE ASCII RANGE AFTER   *
004900*                        A CUSTOMER REPORTED PUNCTUATION-HEAVY  *
005000*                        PASSWORDS HASHING TO THE SAME VALUE.   *
005100*  040519  MO  CMDB-047  300-VERIFY-PASSWORD NOW SAVES AND      *
005200*                        RESTORES HASH-VALUE SO A FAILED VERIFY    *
005300*                        DOES NOT CLOBBER THE CALLER'S COPY.    *
005400*  081114  SP  CMDB-058  DEBUG TRACE NOW ALSO PRINTS THE        *
005500*                        ROLLING SEED, NOT JUST THE RESULT.     *
005600****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000     UPSI-0 ON STATUS IS CM-DEBUG-TRACE-ON
006100            OFF STATUS IS CM-DEBUG-TRACE-OFF.
006200*
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006410*
006420*--- STANDALONE DEBUG-TRACE CALL COUNTER - NOT PART OF ANY
006430*--- RECORD, SO IT IS CARRIED AT THE 77 LEVEL.
006440 77  CM-CALL-COUNTER             PIC 9(7)  COMP VALUE ZERO.
006500*
006600*--- BASE-64-STYLE OUTPUT ALPHABET, LAID OUT AS ONE LITERAL AND
006700*--- RE-SLICED AS A TABLE - THE OLD CARD-SHOP WAY OF LOADING A
006800*--- CONSTANT TABLE WITHOUT AN OCCURS/VALUE PER ROW.
006900 01  CM-B64-STRING.
007000     05  FILLER                  PIC X(64) VALUE
007100         'ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789'.
007200 01  CM-B64-TABLE REDEFINES CM-B64-STRING.
007300     05  CM-B64-CHAR             PIC X(01) OCCURS 64 TIMES
007400                                 INDEXED BY CM-B64-IDX.
007500*
007600*--- PRINTABLE-CHARACTER WEIGHT TABLE - SEARCHED TO TURN A
007700*--- PASSWORD/SALT CHARACTER INTO A SMALL INTEGER WEIGHT.
007800 01  CM-CHARSET-STRING.
007900     05  FILLER                  PIC X(64) VALUE
008000         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRSTUVWXYZ[\'.
008100     05  FILLER                  PIC X(34) VALUE
008200         ']^_`abcdefghijklmnopqrstuvwxyz{|}~ '.
008300 01  CM-CHARSET-TABLE REDEFINES CM-CHARSET-STRING.
008400     05  CM-CHARSET-CHAR         PIC X(01) OCCURS 98 TIMES
008500                                 INDEXED BY CM-CS-IDX.
008600*
008700 01  CM-LCG-CONST.
008800     05  CM-LCG-MULT             PIC 9(7)  COMP VALUE 31821.
008900     05  CM-LCG-INCR             PIC 9(7)  COMP VALUE 13849.
009000     05  CM-LCG-MODULUS          PIC 9(7)  COMP VALUE 64000.
009100     05  FILLER                  PIC X(08).
009200*
009300 01  CM-WORK-FIELDS.
009400     05  CM-LCG-SEED             PIC 9(9)  COMP VALUE ZERO.
009500     05  CM-LCG-PRODUCT          PIC 9(18) COMP VALUE ZERO.
009600     05  CM-LCG-QUOT             PIC 9(9)  COMP VALUE ZERO.
009700     05  CM-LCG-REM              PIC 9(9)  COMP VALUE ZERO.
009800     05  CM-CS-WEIGHT            PIC 9(4)  COMP VALUE ZERO.
009900     05  CM-CHAR-SUB             PIC 9(4)  COMP VALUE ZERO.
010000     05  CM-OUT-SUB              PIC 9(4)  COMP VALUE ZERO.
010200     05  CM-TARGET-CHAR          PIC X(01).
010300     05  FILLER                  PIC X(08).
010400*
010500 01  CM-SALT-WORK                PIC X(24).
010600 01  CM-SALT-WORK-R REDEFINES CM-SALT-WORK.
010700     05  CM-SALT-CHAR            PIC X(01) OCCURS 24 TIMES.
010800*
010900 01  CM-HASH-WORK                PIC X(44).
011000 01  CM-HASH-WORK-R REDEFINES CM-HASH-WORK.
011100     05  CM-HASH-CHAR            PIC X(01) OCCURS 44 TIMES.
011200*
011300 01  CM-SAVED-HASH                PIC X(44).
011400 01  CM-CURRENT-TIME.
011500     05  CM-TIME-HH              PIC 9(02).
011600     05  CM-TIME-MM              PIC 9(02).
011700     05  CM-TIME-SS              PIC 9(02).
011800     05  CM-TIME-HS              PIC 9(02).
011900*
012000 LINKAGE SECTION.
012100 01  ACTION-CODE                 PIC X(01).
012200 01  PASSWORD-TEXT               PIC X(30).
012300 01  SALT-VALUE                  PIC X(24).
012400 01  HASH-VALUE                  PIC X(44).
012500 01  VERIFY-RESULT               PIC X(01).
012600*
012700****************************************************************
012800 PROCEDURE DIVISION USING ACTION-CODE PASSWORD-TEXT SALT-VALUE
012900                           HASH-VALUE  VERIFY-RESULT.
013000****************************************************************
013100*
013200 000-MAIN.
013300     ADD 1 TO CM-CALL-COUNTER.
013400     EVALUATE ACTION-CODE
013500         WHEN 'G'
013600             PERFORM 100-GENERATE-SALT
013700             PERFORM 200-HASH-PASSWORD
013800             MOVE CM-HASH-WORK TO HASH-VALUE
013900             MOVE 'Y' TO VERIFY-RESULT
014000         WHEN 'V'
014100             PERFORM 300-VERIFY-PASSWORD
014200         WHEN OTHER
014300             MOVE 'N' TO VERIFY-RESULT
014400     END-EVALUATE.
014500     IF CM-DEBUG-TRACE-ON
014600         DISPLAY 'CMPWDHSH CALL NO: ' CM-CALL-COUNTER
014700                 ' ACTION: ' ACTION-CODE ' RESULT: ' VERIFY-RESULT
014800     END-IF.
014900     GOBACK.
015000*
015100 100-GENERATE-SALT.
015200*--- SEED THE GENERATOR FROM THE TIME-OF-DAY AND A RUNNING CALL
015300*--- COUNTER SO TWO SALTS GENERATED IN THE SAME CLOCK TICK
015400*--- STILL COME OUT DIFFERENT.
015500     ACCEPT CM-CURRENT-TIME FROM TIME.
015600     COMPUTE CM-LCG-SEED =
015700             (CM-TIME-HH * 1000000) + (CM-TIME-MM * 10000) +
015800             (CM-TIME-SS * 100)     +  CM-TIME-HS +
015900              CM-CALL-COUNTER.
016000     PERFORM 910-NEXT-LCG-FOR-SALT
016100         VARYING CM-OUT-SUB FROM 1 BY 1
016200         UNTIL CM-OUT-SUB > 24.
016300     MOVE CM-SALT-WORK TO SALT-VALUE.
016400*
016500 200-HASH-PASSWORD.
016600*--- FOLD THE PASSWORD THEN THE SALT (TWICE, PER CMDB-013) INTO
016700*--- A SINGLE ROLLING SEED, THEN EXPAND THAT SEED INTO 44
016800*--- PRINTABLE CHARACTERS THROUGH THE SAME GENERATOR AS THE
016900*--- SALT ROUTINE ABOVE.
017000     MOVE ZERO TO CM-LCG-SEED.
017100     MOVE SALT-VALUE TO CM-SALT-WORK.
017200     PERFORM 920-FOLD-PASSWORD-CHAR
017300         VARYING CM-CHAR-SUB FROM 1 BY 1
017400         UNTIL CM-CHAR-SUB > 30.
017500     PERFORM 930-FOLD-SALT-CHAR
017600         VARYING CM-CHAR-SUB FROM 1 BY 1
017700         UNTIL CM-CHAR-SUB > 24.
017800     PERFORM 930-FOLD-SALT-CHAR
017900         VARYING CM-CHAR-SUB FROM 1 BY 1
018000         UNTIL CM-CHAR-SUB > 24.
018100     PERFORM 915-NEXT-LCG-FOR-HASH
018200         VARYING CM-OUT-SUB FROM 1 BY 1
018300         UNTIL CM-OUT-SUB > 44.
018400     IF CM-DEBUG-TRACE-ON
018500         DISPLAY 'CMPWDHSH ROLLING SEED: ' CM-LCG-SEED
018600     END-IF.
018700*
018800 300-VERIFY-PASSWORD.
018900     MOVE HASH-VALUE TO CM-SAVED-HASH.
019000     PERFORM 200-HASH-PASSWORD.
019100     IF CM-HASH-WORK = CM-SAVED-HASH
019200         MOVE 'Y' TO VERIFY-RESULT
019300     ELSE
019400         MOVE 'N' TO VERIFY-RESULT
019500     END-IF.
019600     MOVE CM-SAVED-HASH TO HASH-VALUE.
019700*
019800 910-NEXT-LCG-FOR-SALT.
019900*--- ONE STEP OF THE GENERATOR, STORING THE RESULT CHARACTER
020000*--- INTO CM-SALT-WORK POSITION CM-OUT-SUB.
020100     PERFORM 950-ADVANCE-LCG-SEED.
020200     MOVE CM-B64-CHAR(CM-B64-IDX) TO CM-SALT-CHAR(CM-OUT-SUB).
020300*
020400 915-NEXT-LCG-FOR-HASH.
020500*--- SAME GENERATOR STEP AS 910-NEXT-LCG-FOR-SALT, WRITING INTO
020600*--- CM-HASH-WORK INSTEAD.
020700     PERFORM 950-ADVANCE-LCG-SEED.
020800     MOVE CM-B64-CHAR(CM-B64-IDX) TO CM-HASH-CHAR(CM-OUT-SUB).
020900*
021000 920-FOLD-PASSWORD-CHAR.
021100     MOVE PASSWORD-TEXT(CM-CHAR-SUB:1) TO CM-TARGET-CHAR.
021200     PERFORM 940-CHAR-TO-WEIGHT.
021300     COMPUTE CM-LCG-SEED = (CM-LCG-SEED * 37) + CM-CS-WEIGHT.
021400*
021500 930-FOLD-SALT-CHAR.
021600     MOVE CM-SALT-CHAR(CM-CHAR-SUB) TO CM-TARGET-CHAR.
021700     PERFORM 940-CHAR-TO-WEIGHT.
021800     COMPUTE CM-LCG-SEED = (CM-LCG-SEED * 37) + CM-CS-WEIGHT.
021900*
022000 940-CHAR-TO-WEIGHT.
022100     SET CM-CS-IDX TO 1.
022200     SEARCH CM-CHARSET-CHAR
022300         AT END
022400             MOVE 1 TO CM-CS-WEIGHT
022500         WHEN CM-CHARSET-CHAR(CM-CS-IDX) = CM-TARGET-CHAR
022600             SET CM-CS-WEIGHT TO CM-CS-IDX
022700     END-SEARCH.
022800*
022900 950-ADVANCE-LCG-SEED.
023000     COMPUTE CM-LCG-PRODUCT =
023100             (CM-LCG-SEED * CM-LCG-MULT) + CM-LCG-INCR.
023200     DIVIDE CM-LCG-PRODUCT BY CM-LCG-MODULUS
023300             GIVING CM-LCG-QUOT REMAINDER CM-LCG-REM.
023400     MOVE CM-LCG-REM TO CM-LCG-SEED.
023500     DIVIDE CM-LCG-SEED BY 64
023600             GIVING CM-LCG-QUOT REMAINDER CM-LCG-REM.
023700     SET CM-B64-IDX TO 1.
023800     ADD CM-LCG-REM TO CM-B64-IDX.
