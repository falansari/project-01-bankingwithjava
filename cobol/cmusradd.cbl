000100****************************************************************
000200*                                                              *
000300*    PROGRAM:  CMUSRADD                                        *
000400*    SYSTEM :  CMD-BANK CORE BATCH SERVICES                    *
000500*                                                              *
000600*    VALIDATES AND CREATES ONE NEW USER-RECORD (CUSTOMER OR     *
000700*    BANKER LOGIN) ON DATA/USERS.TXT.  CALLED ONCE PER CREATE-  *
000800*    USER REQUEST WITH THE RAW CPR STRING, NAME, ROLE AND       *
000900*    PLAINTEXT PASSWORD ON THE LINKAGE SECTION; RETURNS A       *
001000*    RESULT CODE AND MESSAGE, NEVER THE PASSWORD OR HASH.       *
001100*                                                              *
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    CMUSRADD.
001500 AUTHOR.        T RAWLINGS.
001600 INSTALLATION.  CONSUMER BANKING SYSTEMS GROUP.
001700 DATE-WRITTEN.  03/20/85.
001800 DATE-COMPILED.
001900 SECURITY.      INTERNAL USE ONLY.
002000****************************************************************
002100*  CHANGE LOG                                                  *
002200*  ----------                                                  *
002300*  850320  TR  CMDB-002  ORIGINAL CODING.                      *
002400*  850501  TR  CMDB-006  ADDED DUPLICATE-CPR REJECT - ORIGINAL  *
002500*                        CODING LET A SECOND USER OVERWRITE     *
002600*                        THE FIRST SILENTLY.                   *
002700*  870212  MO  CMDB-011  NAMES NOW FOLDED TO LOWER CASE BEFORE  *
002800*                        BEING WRITTEN, PER BRANCH STANDARDS.   *
002900*  900604  TR  CMDB-015  CALLS CMPWDHSH FOR SALT/HASH INSTEAD   *
003000*                        OF THE INLINE CHECKSUM THIS PROGRAM    *
003100*                        USED TO CARRY - ONE ROUTINE, ONE PLACE *
003200*                        TO FIX IT.                             *
003300*  930418  SP  CMDB-019  CPR VALIDATION SPLIT OUT TO ITS OWN    *
003400*                        PARAGRAPH RANGE SO CMUSRLOG COULD USE  *
003500*                        THE SAME EDIT RULES - SEE CMDB-019     *
003600*                        DESIGN NOTE IN THE PROJECT BINDER.     *
003700*  981109  SP  CMDB-032  Y2K REVIEW - NO DATE OR 2-DIGIT YEAR    *
003800*                        FIELDS ON THE USER RECORD.  NO CHANGE  *
003900*                        REQUIRED, LOGGED FOR THE AUDIT.        *
004000*  020814  MO  CMDB-039  FIRST/LAST NAME EMPTY CHECKS ADDED -    *
004100*                        BRANCH OFFICE WAS PASSING BLANK LAST   *
004200*                        NAMES FROM A SCREEN-SCRAPE FEED.       *
004300*  090303  TR  CMDB-051  USER-ROLE EMPTY CHECK ADDED AFTER A     *
004400*                        BAD FEED LEFT THE ROLE FIELD BLANK AND *
004500*                        CMUSRLOG COULD NOT CLASSIFY THE LOGIN. *
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     CLASS CM-DIGIT-CLASS IS '0' THRU '9'.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CM-USER-FILE ASSIGN TO USERFILE
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS IS WS-USER-STATUS.
005600*
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CM-USER-FILE.
006000 01  CM-USER-LINE                PIC X(160).
006100*
006200 WORKING-STORAGE SECTION.
006300*
006350*--- STANDALONE SCRATCH SUBSCRIPT FOR THE CPR DIGIT-BY-DIGIT EDIT -
006360*--- NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL.
006370 77  WS-CHAR-SUB                 PIC 9(4)  COMP VALUE ZERO.
006380*
006400*--- SCRATCH COPY OF THE RECORD LAYOUT, USED WHILE SCANNING THE
006500*--- FILE FOR A DUPLICATE CPR.
006600 COPY CMUSRCPY REPLACING ==:TAG:== BY ==WS-USR==.
006700*
006800*--- THE RECORD BEING BUILT FOR THE NEW USER.
006900 COPY CMUSRCPY REPLACING ==:TAG:== BY ==NEW-USR==.
007000*
007100 01  WS-CONTROL-FIELDS.
007200     05  WS-USER-STATUS          PIC X(02) VALUE SPACES.
007300     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
007400         88  WS-EOF-YES                     VALUE 'Y'.
007500         88  WS-EOF-NO                       VALUE 'N'.
007600     05  WS-DUP-SWITCH           PIC X(01) VALUE 'N'.
007700         88  WS-DUP-FOUND                    VALUE 'Y'.
007800     05  WS-RECORDS-READ         PIC 9(7)  COMP VALUE ZERO.
007900     05  WS-LINE-LENGTH          PIC 9(4)  COMP VALUE ZERO.
008100     05  FILLER                  PIC X(08).
008200*
008300 01  WS-OUT-LINE                 PIC X(160).
008400 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
008500     05  WS-OUT-LINE-CHAR        PIC X(01) OCCURS 160 TIMES.
008600*
008700 01  CM-USER-LINE-R REDEFINES CM-USER-LINE.
008800     05  CM-USER-LINE-CHAR       PIC X(01) OCCURS 160 TIMES.
008900*
009000 01  WS-PASSWORD-WORK            PIC X(30).
009100 01  WS-NEW-SALT                 PIC X(24).
009200 01  WS-NEW-HASH                 PIC X(44).
009300 01  WS-HASH-ACTION              PIC X(01).
009400 01  WS-HASH-RESULT              PIC X(01).
009500*
009600 01  WS-REJECT-MESSAGE.
009700     05  WS-MSG-TEXT             PIC X(55) VALUE SPACES.
009800     05  WS-MSG-CPR              PIC 9(08) VALUE ZERO.
009900     05  FILLER                  PIC X(06).
010000*
010100 LINKAGE SECTION.
010200 01  CPR-INPUT                   PIC X(08).
010300 01  CPR-INPUT-N REDEFINES CPR-INPUT PIC 9(08).
010400 01  FIRST-NAME                  PIC X(30).
010500 01  LAST-NAME                   PIC X(30).
010600 01  USER-ROLE                   PIC X(08).
010700 01  PASSWORD-TEXT               PIC X(30).
010800 01  RESULT-CODE                 PIC X(02).
010900 01  RESULT-MESSAGE              PIC X(60).
011000*
011100****************************************************************
011200 PROCEDURE DIVISION USING CPR-INPUT FIRST-NAME
011300                           LAST-NAME USER-ROLE
011400                           PASSWORD-TEXT  RESULT-CODE
011500                           RESULT-MESSAGE.
011600****************************************************************
011700*
011800 000-MAIN-CONTROL.
011900     MOVE '00' TO RESULT-CODE.
012000     MOVE SPACES TO RESULT-MESSAGE.
012100     PERFORM 100-VALIDATE-CPR THRU 100-VALIDATE-CPR-EXIT.
012200     IF RESULT-CODE = '00'
012300         PERFORM 150-VALIDATE-NAMES-ROLE
012400             THRU 150-VALIDATE-NAMES-ROLE-EXIT
012500     END-IF.
012600     IF RESULT-CODE = '00'
012700         PERFORM 200-CHECK-DUPLICATE-CPR
012800             THRU 200-CHECK-DUPLICATE-CPR-EXIT
012900     END-IF.
013000     IF RESULT-CODE = '00'
013100         PERFORM 300-BUILD-NEW-USER-RECORD
013200         PERFORM 400-WRITE-NEW-USER-RECORD
013300     END-IF.
013400     GOBACK.
013500*
013600 100-VALIDATE-CPR.
013700     IF CPR-INPUT = SPACES
013800         MOVE '10' TO RESULT-CODE
013900         MOVE 'CPR cannot be empty' TO RESULT-MESSAGE
014000         GO TO 100-VALIDATE-CPR-EXIT
014100     END-IF.
014200     IF CPR-INPUT(8:1) = SPACE
014300         MOVE '11' TO RESULT-CODE
014400         MOVE 'Input must be exactly 8 digits'
014500             TO RESULT-MESSAGE
014600         GO TO 100-VALIDATE-CPR-EXIT
014700     END-IF.
014800     PERFORM 110-CHECK-CPR-ALL-DIGITS
014900         VARYING WS-CHAR-SUB FROM 1 BY 1
015000         UNTIL WS-CHAR-SUB > 8
015100            OR RESULT-CODE NOT = '00'.
015200     IF RESULT-CODE = '00'
015300        AND CPR-INPUT IS NOT NUMERIC
015400         MOVE '11' TO RESULT-CODE
015500         MOVE 'Input must be exactly 8 digits'
015600             TO RESULT-MESSAGE
015700     END-IF.
015800 100-VALIDATE-CPR-EXIT.
015900     EXIT.
016000*
016100 110-CHECK-CPR-ALL-DIGITS.
016200     IF CPR-INPUT(WS-CHAR-SUB:1) IS NOT CM-DIGIT-CLASS
016300         MOVE '12' TO RESULT-CODE
016400         MOVE 'Input must contain numbers only'
016500             TO RESULT-MESSAGE
016600     END-IF.
016700*
016800 150-VALIDATE-NAMES-ROLE.
016900     IF FIRST-NAME = SPACES
017000         MOVE '14' TO RESULT-CODE
017100         MOVE 'First name cannot be empty' TO RESULT-MESSAGE
017200         GO TO 150-VALIDATE-NAMES-ROLE-EXIT
017300     END-IF.
017400     IF LAST-NAME = SPACES
017500         MOVE '15' TO RESULT-CODE
017600         MOVE 'Last name cannot be empty' TO RESULT-MESSAGE
017700         GO TO 150-VALIDATE-NAMES-ROLE-EXIT
017800     END-IF.
017900     IF USER-ROLE = SPACES
018000         MOVE '16' TO RESULT-CODE
018100         MOVE 'User role cannot be empty' TO RESULT-MESSAGE
018200     END-IF.
018300 150-VALIDATE-NAMES-ROLE-EXIT.
018400     EXIT.
018500*
018600 200-CHECK-DUPLICATE-CPR.
018700     MOVE 'N' TO WS-DUP-SWITCH.
018800     PERFORM 700-OPEN-USER-FILE-INPUT.
018900     IF WS-USER-STATUS = '35'
019000*--- FILE DOES NOT EXIST YET - NOTHING TO SCAN, NO DUPLICATE.
019100         GO TO 200-CHECK-DUPLICATE-CPR-EXIT
019200     END-IF.
019300     PERFORM 710-READ-USER-FILE.
019400     PERFORM 220-SCAN-FOR-DUPLICATE
019500         UNTIL WS-EOF-YES
019600            OR WS-DUP-FOUND.
019700     PERFORM 790-CLOSE-USER-FILE.
019800     IF WS-DUP-FOUND
019900         MOVE '13' TO RESULT-CODE
020000         MOVE CPR-INPUT-N TO WS-MSG-CPR
020100         STRING 'User with CPR ' DELIMITED BY SIZE
020200                WS-MSG-CPR DELIMITED BY SIZE
020300                ' already exists.' DELIMITED BY SIZE
020400             INTO RESULT-MESSAGE
020500     END-IF.
020600 200-CHECK-DUPLICATE-CPR-EXIT.
020700     EXIT.
020800*
020900 220-SCAN-FOR-DUPLICATE.
021000     UNSTRING CM-USER-LINE DELIMITED BY ';'
021100         INTO WS-USR-CPR WS-USR-FIRST-NAME WS-USR-LAST-NAME
021200              WS-USR-USER-ROLE WS-USR-HASHED-PASSWORD
021300              WS-USR-PASSWORD-SALT.
021400     IF WS-USR-CPR = CPR-INPUT-N
021500         MOVE 'Y' TO WS-DUP-SWITCH
021600     ELSE
021700         PERFORM 710-READ-USER-FILE
021800     END-IF.
021900*
022000 300-BUILD-NEW-USER-RECORD.
022100     MOVE CPR-INPUT-N   TO NEW-USR-CPR.
022200     MOVE FIRST-NAME    TO NEW-USR-FIRST-NAME.
022300     MOVE LAST-NAME     TO NEW-USR-LAST-NAME.
022400     MOVE USER-ROLE     TO NEW-USR-USER-ROLE.
022500     INSPECT NEW-USR-FIRST-NAME
022600         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
022700                 TO 'abcdefghijklmnopqrstuvwxyz'.
022800     INSPECT NEW-USR-LAST-NAME
022900         CONVERTING 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
023000                 TO 'abcdefghijklmnopqrstuvwxyz'.
023100     MOVE PASSWORD-TEXT     TO WS-PASSWORD-WORK.
023200     MOVE 'G'             TO WS-HASH-ACTION.
023300     MOVE SPACES          TO WS-NEW-SALT WS-NEW-HASH.
023400     CALL 'CMPWDHSH' USING WS-HASH-ACTION WS-PASSWORD-WORK
023500                            WS-NEW-SALT WS-NEW-HASH
023600                            WS-HASH-RESULT.
023700     MOVE WS-NEW-HASH      TO NEW-USR-HASHED-PASSWORD.
023800     MOVE WS-NEW-SALT      TO NEW-USR-PASSWORD-SALT.
023900*
024000 400-WRITE-NEW-USER-RECORD.
024100     MOVE SPACES TO WS-OUT-LINE.
024200     STRING NEW-USR-CPR              DELIMITED BY SIZE
024300            ';'                      DELIMITED BY SIZE
024400            NEW-USR-FIRST-NAME       DELIMITED BY SIZE
024500            ';'                      DELIMITED BY SIZE
024600            NEW-USR-LAST-NAME        DELIMITED BY SIZE
024700            ';'                      DELIMITED BY SIZE
024800            NEW-USR-USER-ROLE        DELIMITED BY SIZE
024900            ';'                      DELIMITED BY SIZE
025000            NEW-USR-HASHED-PASSWORD  DELIMITED BY SIZE
025100            ';'                      DELIMITED BY SIZE
025200            NEW-USR-PASSWORD-SALT    DELIMITED BY SIZE
025300         INTO WS-OUT-LINE.
025400     OPEN EXTEND CM-USER-FILE.
025500     IF WS-USER-STATUS = '35'
025600         OPEN OUTPUT CM-USER-FILE
025700     END-IF.
025800     WRITE CM-USER-LINE FROM WS-OUT-LINE.
025900     CLOSE CM-USER-FILE.
026000*
026100 700-OPEN-USER-FILE-INPUT.
026200     MOVE 'N' TO WS-EOF-SWITCH.
026300     MOVE ZERO TO WS-RECORDS-READ.
026400     OPEN INPUT CM-USER-FILE.
026500*
026600 710-READ-USER-FILE.
026700     READ CM-USER-FILE
026800         AT END
026900             MOVE 'Y' TO WS-EOF-SWITCH
027000         NOT AT END
027100             ADD 1 TO WS-RECORDS-READ
027200     END-READ.
027300*
027400 790-CLOSE-USER-FILE.
027500     CLOSE CM-USER-FILE.
