000100****************************************************************
000200*                                                              *
000300*    PROGRAM:  CMTXNDEP                                        *
000400*    SYSTEM :  CMD-BANK CORE BATCH SERVICES                    *
000500*                                                              *
000600*    POSTS ONE DEPOSIT TO AN EXISTING ACCOUNT.  VALIDATES THE   *
000700*    AMOUNT AGAINST THE ACCOUNT'S CARD DAILY DEPOSIT LIMIT AND  *
000800*    THE REQUESTING USER'S OWNERSHIP OF THE ACCOUNT, REWRITES   *
000900*    DATA/ACCOUNTS.TXT WITH THE UPDATED BALANCE, AND APPENDS A  *
001000*    TRANSACTION-RECORD TO DATA/TRANSACTION_HISTORY.TXT.        *
001100*                                                              *
001200*    FOLLOWS THE SAME INPUT/OUTPUT FILE SPLIT SAM1 USES FOR     *
001300*    CUSTOMER-FILE/CUSTOMER-FILE-OUT - THE JOB STEP THAT        *
001400*    INVOKES THIS PROGRAM RENAMES ACCTOUT OVER ACCTFILE ON A     *
001500*    SUCCESSFUL RETURN CODE, THIS PROGRAM DOES NOT TOUCH THE     *
001600*    ORIGINAL FILE IN PLACE.                                    *
001700*                                                              *
001800****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    CMTXNDEP.
002100 AUTHOR.        S PATEL.
002200 INSTALLATION.  CONSUMER BANKING SYSTEMS GROUP.
002300 DATE-WRITTEN.  05/06/85.
002400 DATE-COMPILED.
002500 SECURITY.      INTERNAL USE ONLY.
002600****************************************************************
002700*  CHANGE LOG                                                  *
002800*  ----------                                                  *
002900*  850506  SP  CMDB-010  ORIGINAL CODING.                      *
003000*  880930  TR  CMDB-012  LOAD-CARD-LIMITS PARAGRAPH LINED UP    *
003100*                        WITH CMACCADD'S COPY OF THE SAME       *
003200*                        TABLE SO THE TWO NEVER DRIFT APART.    *
003300*  911205  MO  CMDB-017  ADDED OWNERSHIP CHECK - A CUSTOMER     *
003400*                        COULD DEPOSIT INTO ANOTHER CUSTOMER'S  *
003500*                        ACCOUNT IF THEY KNEW THE ACCOUNT-ID.   *
003600*  960222  SP  CMDB-025  REJECTS A ZERO OR NEGATIVE DEPOSIT      *
003700*                        AMOUNT - TELLER TERMINAL WAS SENDING   *
003800*                        BLANK AMOUNT FIELDS AS 0.00 ON A        *
003900*                        MISKEYED TRANSACTION.                  *
004000*  981109  SP  CMDB-032  Y2K REVIEW - TRANSACTION-TIMESTAMP IS   *
004100*                        A FULL 4-DIGIT-YEAR STRING FROM        *
004200*                        ACCEPT FROM DATE YYYYMMDD.  NO CHANGE   *
004300*                        REQUIRED, LOGGED FOR THE AUDIT.        *
004400*  070912  MO  CMDB-050  NEW BALANCE NOW COMPUTED ROUNDED PER    *
004500*                        THE MONEY-FIELD STANDARD - OLD CODE    *
004600*                        RELIED ON TRUNCATION NEVER FIRING.     *
004700****************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     UPSI-0 ON STATUS IS CM-DEBUG-TRACE-ON
005200            OFF STATUS IS CM-DEBUG-TRACE-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT CM-ACCOUNT-FILE ASSIGN TO ACCTFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-ACCOUNT-STATUS.
005800     SELECT CM-ACCOUNT-FILE-OUT ASSIGN TO ACCTOUT
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WS-ACCOUNT-OUT-STATUS.
006100     SELECT CM-HISTORY-FILE ASSIGN TO TXNHIST
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WS-HISTORY-STATUS.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  CM-ACCOUNT-FILE.
006800 01  CM-ACCOUNT-LINE             PIC X(100).
006900*
007000 FD  CM-ACCOUNT-FILE-OUT.
007100 01  CM-ACCOUNT-LINE-OUT         PIC X(100).
007200*
007300 FD  CM-HISTORY-FILE.
007400 01  CM-HISTORY-LINE             PIC X(80).
007500*
007600 WORKING-STORAGE SECTION.
007650*
007660*--- STANDALONE SCRATCH COUNTER FOR THE ACCOUNT-FILE REWRITE PASS -
007670*--- NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL.
007680 77  WS-LINES-COPIED             PIC 9(5)  COMP VALUE ZERO.
007700*
007800 COPY CMACCCPY REPLACING ==:TAG:== BY ==WS-ACC==.
007900 COPY CMTXNCPY REPLACING ==:TAG:== BY ==NEW-TXN==.
008000 COPY CMCRDCPY.
008100*
008200 01  WS-CONTROL-FIELDS.
008300     05  WS-ACCOUNT-STATUS       PIC X(02) VALUE SPACES.
008400     05  WS-ACCOUNT-OUT-STATUS   PIC X(02) VALUE SPACES.
008500     05  WS-HISTORY-STATUS       PIC X(02) VALUE SPACES.
008600     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
008700         88  WS-EOF-YES                     VALUE 'Y'.
008800     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
008900         88  WS-ACCOUNT-FOUND                VALUE 'Y'.
009100     05  FILLER                  PIC X(08).
009200*
009300 01  WS-OUT-LINE                 PIC X(100).
009400 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
009500     05  WS-OUT-LINE-CHAR        PIC X(01) OCCURS 100 TIMES.
009600*
009700 01  WS-NEW-BALANCE              PIC S9(9)V99 VALUE ZERO.
009800 01  WS-NEW-BALANCE-X REDEFINES WS-NEW-BALANCE PIC X(11).
009900*
010000 01  WS-MSG-ACCOUNT-ID           PIC 9(06) VALUE ZERO.
010100 01  WS-MSG-ACCOUNT-ID-X REDEFINES WS-MSG-ACCOUNT-ID PIC X(06).
010200 01  WS-MSG-LIMIT                PIC 9(7)V99 VALUE ZERO.
010300*
010400 01  CM-CURRENT-TIMESTAMP.
010500     05  CM-TS-DATE.
010600         10  CM-TS-YEAR          PIC 9(04).
010700         10  CM-TS-MONTH         PIC 9(02).
010800         10  CM-TS-DAY           PIC 9(02).
010900     05  CM-TS-TIME.
011000         10  CM-TS-HOUR          PIC 9(02).
011100         10  CM-TS-MINUTE        PIC 9(02).
011200         10  CM-TS-SECOND        PIC 9(02).
011300         10  CM-TS-HNDSEC        PIC 9(02).
011400     05  FILLER                  PIC X(04).
011500*
011600 LINKAGE SECTION.
011700 01  REQUESTING-CPR              PIC 9(08).
011800 01  REQUESTING-ROLE             PIC X(08).
011900 01  ACCOUNT-ID                  PIC 9(06).
012000 01  DEPOSIT-AMOUNT              PIC S9(9)V99.
012100 01  RESULT-CODE                 PIC X(02).
012200 01  RESULT-MESSAGE              PIC X(60).
012300 01  OUT-NEW-BALANCE             PIC S9(9)V99.
012400*
012500****************************************************************
012600 PROCEDURE DIVISION USING REQUESTING-CPR REQUESTING-ROLE
012700                           ACCOUNT-ID DEPOSIT-AMOUNT
012800                           RESULT-CODE RESULT-MESSAGE
012900                           OUT-NEW-BALANCE.
013000****************************************************************
013100*
013200 000-MAIN-CONTROL.
013300     MOVE '00' TO RESULT-CODE.
013400     MOVE SPACES TO RESULT-MESSAGE.
013500     MOVE ZERO TO OUT-NEW-BALANCE.
013600     PERFORM 050-LOAD-CARD-LIMITS.
013700     PERFORM 100-VALIDATE-AMOUNT THRU 100-VALIDATE-AMOUNT-EXIT.
013800     IF RESULT-CODE = '00'
013900         PERFORM 420-FIND-ACCOUNT THRU 420-FIND-ACCOUNT-EXIT
014000     END-IF.
014100     IF RESULT-CODE = '00'
014200         PERFORM 440-CHECK-OWNERSHIP
014300             THRU 440-CHECK-OWNERSHIP-EXIT
014400     END-IF.
014500     IF RESULT-CODE = '00'
014600         PERFORM 460-LOOKUP-CARD-LIMIT
014700         PERFORM 480-CHECK-DEPOSIT-LIMIT
014800             THRU 480-CHECK-DEPOSIT-LIMIT-EXIT
014900     END-IF.
015000     IF RESULT-CODE = '00'
015100         PERFORM 500-POST-DEPOSIT
015200         PERFORM 800-WRITE-HISTORY-REC
015300     END-IF.
015400     IF CM-DEBUG-TRACE-ON
015500         DISPLAY 'CMTXNDEP ACCOUNT: ' ACCOUNT-ID
015600                 ' RESULT: ' RESULT-CODE
015700                 ' LINES COPIED: ' WS-LINES-COPIED
015800     END-IF.
015900     GOBACK.
016000*
016100 050-LOAD-CARD-LIMITS.
016200*--- SAME FOUR LIMITS AND STARTING CARD-ID PREFIXES AS
016300*--- CMACCADD'S 050-LOAD-CARD-LIMITS - SEE CMDB-012.
016400     MOVE 'DebitMastercard'         TO CM-CLT-CARD-TYPE(1).
016500     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(1).
016600     MOVE   5000.00 TO CM-CLT-WITHDRAW-LIMIT(1).
016700     MOVE  20000.00 TO CM-CLT-XFER-OWN-LIMIT(1).
016800     MOVE  10000.00 TO CM-CLT-XFER-OTHER-LIMIT(1).
016900     MOVE 800000001 TO CM-CLT-CARD-ID-PREFIX(1).
017000     MOVE 'DebitMastercardTitanium' TO CM-CLT-CARD-TYPE(2).
017100     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(2).
017200     MOVE  10000.00 TO CM-CLT-WITHDRAW-LIMIT(2).
017300     MOVE  40000.00 TO CM-CLT-XFER-OWN-LIMIT(2).
017400     MOVE  20000.00 TO CM-CLT-XFER-OTHER-LIMIT(2).
017500     MOVE 810000001 TO CM-CLT-CARD-ID-PREFIX(2).
017600     MOVE 'DebitMastercardPlatinum' TO CM-CLT-CARD-TYPE(3).
017700     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(3).
017800     MOVE  20000.00 TO CM-CLT-WITHDRAW-LIMIT(3).
017900     MOVE  80000.00 TO CM-CLT-XFER-OWN-LIMIT(3).
018000     MOVE  40000.00 TO CM-CLT-XFER-OTHER-LIMIT(3).
018100     MOVE 820000001 TO CM-CLT-CARD-ID-PREFIX(3).
018200*
018300 100-VALIDATE-AMOUNT.
018400     IF DEPOSIT-AMOUNT NOT > ZERO
018500         MOVE '40' TO RESULT-CODE
018600         MOVE 'Deposit amount must be greater than zero'
018700             TO RESULT-MESSAGE
018800     END-IF.
018900 100-VALIDATE-AMOUNT-EXIT.
019000     EXIT.
019100*
019200 420-FIND-ACCOUNT.
019300     MOVE 'N' TO WS-FOUND-SWITCH.
019400     PERFORM 700-OPEN-ACCOUNT-FILE-INPUT.
019500     IF WS-ACCOUNT-STATUS NOT = '35'
019600         PERFORM 710-READ-ACCOUNT-FILE
019700         PERFORM 422-SCAN-FOR-ACCOUNT
019800             UNTIL WS-EOF-YES
019900                OR WS-ACCOUNT-FOUND
020000         CLOSE CM-ACCOUNT-FILE
020100     END-IF.
020200     IF NOT WS-ACCOUNT-FOUND
020300         MOVE '41' TO RESULT-CODE
020400         MOVE ACCOUNT-ID TO WS-MSG-ACCOUNT-ID
020500         STRING 'No account with ID ' DELIMITED BY SIZE
020600                WS-MSG-ACCOUNT-ID-X   DELIMITED BY SIZE
020700                ' found.'             DELIMITED BY SIZE
020800             INTO RESULT-MESSAGE
020900     END-IF.
021000 420-FIND-ACCOUNT-EXIT.
021100     EXIT.
021200*
021300 422-SCAN-FOR-ACCOUNT.
021400     UNSTRING CM-ACCOUNT-LINE DELIMITED BY ';'
021500         INTO WS-ACC-ACCOUNT-ID WS-ACC-USER-CPR
021600              WS-ACC-ACCOUNT-TYPE WS-ACC-CARD-ID
021700              WS-ACC-CARD-TYPE WS-ACC-BALANCE.
021800     IF WS-ACC-ACCOUNT-ID = ACCOUNT-ID
021900         MOVE 'Y' TO WS-FOUND-SWITCH
022000     ELSE
022100         PERFORM 710-READ-ACCOUNT-FILE
022200     END-IF.
022300*
022400 440-CHECK-OWNERSHIP.
022500     IF REQUESTING-ROLE NOT = 'banker  '
022600        AND WS-ACC-USER-CPR NOT = REQUESTING-CPR
022700         MOVE '42' TO RESULT-CODE
022800         MOVE 'You may only deposit into your own account'
022900             TO RESULT-MESSAGE
023000     END-IF.
023100 440-CHECK-OWNERSHIP-EXIT.
023200     EXIT.
023300*
023400 460-LOOKUP-CARD-LIMIT.
023500     SET CM-CARD-IDX TO 1.
023600     SEARCH CM-CARD-LIMIT-ROW
023700         WHEN CM-CLT-CARD-TYPE(CM-CARD-IDX) = WS-ACC-CARD-TYPE
023800             CONTINUE
023900     END-SEARCH.
024000*
024100 480-CHECK-DEPOSIT-LIMIT.
024200     IF DEPOSIT-AMOUNT > CM-CLT-DEPOSIT-LIMIT(CM-CARD-IDX)
024300         MOVE '43' TO RESULT-CODE
024400         MOVE CM-CLT-DEPOSIT-LIMIT(CM-CARD-IDX) TO WS-MSG-LIMIT
024500         STRING
024600            'You cannot deposit more than your card''s daily'
024700                DELIMITED BY SIZE
024800            ' limit of $' DELIMITED BY SIZE
024900            WS-MSG-LIMIT  DELIMITED BY SIZE
025000            INTO RESULT-MESSAGE
025100     END-IF.
025200 480-CHECK-DEPOSIT-LIMIT-EXIT.
025300     EXIT.
025400*
025500 500-POST-DEPOSIT.
025600     COMPUTE WS-NEW-BALANCE ROUNDED =
025700             WS-ACC-BALANCE + DEPOSIT-AMOUNT.
025800     MOVE WS-NEW-BALANCE TO WS-ACC-BALANCE.
025900     MOVE WS-NEW-BALANCE TO OUT-NEW-BALANCE.
026000     PERFORM 700-OPEN-ACCOUNT-FILE-INPUT.
026100     OPEN OUTPUT CM-ACCOUNT-FILE-OUT.
026200     PERFORM 710-READ-ACCOUNT-FILE.
026300     IF NOT WS-EOF-YES
026400         PERFORM 422-SCAN-FOR-ACCOUNT-RAW
026500     END-IF.
026600     PERFORM 510-READ-AND-COPY-ACCOUNT
026700         UNTIL WS-EOF-YES.
026800     CLOSE CM-ACCOUNT-FILE.
026900     CLOSE CM-ACCOUNT-FILE-OUT.
027000*
027100 510-READ-AND-COPY-ACCOUNT.
027200     ADD 1 TO WS-LINES-COPIED.
027300     IF WS-ACC-ACCOUNT-ID = ACCOUNT-ID
027400         MOVE SPACES TO WS-OUT-LINE
027500         STRING WS-ACC-ACCOUNT-ID   DELIMITED BY SIZE
027600                ';'                 DELIMITED BY SIZE
027700                WS-ACC-USER-CPR     DELIMITED BY SIZE
027800                ';'                 DELIMITED BY SIZE
027900                WS-ACC-ACCOUNT-TYPE DELIMITED BY SIZE
028000                ';'                 DELIMITED BY SIZE
028100                WS-ACC-CARD-ID      DELIMITED BY SIZE
028200                ';'                 DELIMITED BY SIZE
028300                WS-ACC-CARD-TYPE    DELIMITED BY SIZE
028400                ';'                 DELIMITED BY SIZE
028500                WS-NEW-BALANCE      DELIMITED BY SIZE
028600             INTO WS-OUT-LINE
028700         WRITE CM-ACCOUNT-LINE-OUT FROM WS-OUT-LINE
028800     ELSE
028900         WRITE CM-ACCOUNT-LINE-OUT FROM CM-ACCOUNT-LINE
029000     END-IF.
029100     PERFORM 710-READ-ACCOUNT-FILE.
029200     IF NOT WS-EOF-YES
029300         PERFORM 422-SCAN-FOR-ACCOUNT-RAW
029400     END-IF.
029500*
029600 422-SCAN-FOR-ACCOUNT-RAW.
029700*--- RE-PARSE EACH LINE AS IT IS COPIED SO WS-ACC-ACCOUNT-ID IS
029800*--- CURRENT FOR THE COMPARE IN 510-READ-AND-COPY-ACCOUNT.
029900     UNSTRING CM-ACCOUNT-LINE DELIMITED BY ';'
030000         INTO WS-ACC-ACCOUNT-ID WS-ACC-USER-CPR
030100              WS-ACC-ACCOUNT-TYPE WS-ACC-CARD-ID
030200              WS-ACC-CARD-TYPE WS-ACC-BALANCE.
030300*
030400 800-WRITE-HISTORY-REC.
030500     ACCEPT CM-TS-DATE FROM DATE YYYYMMDD.
030600     ACCEPT CM-TS-TIME FROM TIME.
030700     MOVE REQUESTING-CPR   TO NEW-TXN-USER-ID.
030800     MOVE ACCOUNT-ID       TO NEW-TXN-ACCOUNT-ID.
030900     MOVE 'deposit   '        TO NEW-TXN-TXN-TYPE.
031000     MOVE DEPOSIT-AMOUNT   TO NEW-TXN-TXN-AMOUNT.
031100     MOVE ZERO                TO NEW-TXN-FROM-ACCT-ID.
031200     STRING CM-TS-YEAR   DELIMITED BY SIZE
031300            '-' DELIMITED BY SIZE
031400            CM-TS-MONTH  DELIMITED BY SIZE
031500            '-' DELIMITED BY SIZE
031600            CM-TS-DAY    DELIMITED BY SIZE
031700            'T' DELIMITED BY SIZE
031800            CM-TS-HOUR   DELIMITED BY SIZE
031900            ':' DELIMITED BY SIZE
032000            CM-TS-MINUTE DELIMITED BY SIZE
032100            ':' DELIMITED BY SIZE
032200            CM-TS-SECOND DELIMITED BY SIZE
032300         INTO NEW-TXN-TIMESTAMP.
032400     MOVE SPACES TO WS-OUT-LINE.
032500     STRING NEW-TXN-USER-ID       DELIMITED BY SIZE
032600            ';'                   DELIMITED BY SIZE
032700            NEW-TXN-ACCOUNT-ID    DELIMITED BY SIZE
032800            ';'                   DELIMITED BY SIZE
032900            NEW-TXN-TIMESTAMP     DELIMITED BY SPACE
033000            ';'                   DELIMITED BY SIZE
033100            NEW-TXN-TXN-TYPE      DELIMITED BY SIZE
033200            ';'                   DELIMITED BY SIZE
033300            NEW-TXN-TXN-AMOUNT    DELIMITED BY SIZE
033400            ';'                   DELIMITED BY SIZE
033500            NEW-TXN-FROM-ACCT-ID  DELIMITED BY SIZE
033600         INTO WS-OUT-LINE.
033700     OPEN EXTEND CM-HISTORY-FILE.
033800     IF WS-HISTORY-STATUS = '35'
033900         OPEN OUTPUT CM-HISTORY-FILE
034000     END-IF.
034100     WRITE CM-HISTORY-LINE FROM WS-OUT-LINE.
034200     CLOSE CM-HISTORY-FILE.
034300*
034400 700-OPEN-ACCOUNT-FILE-INPUT.
034500     MOVE 'N' TO WS-EOF-SWITCH.
034600     OPEN INPUT CM-ACCOUNT-FILE.
034700*
034800 710-READ-ACCOUNT-FILE.
034900     READ CM-ACCOUNT-FILE
035000         AT END MOVE 'Y' TO WS-EOF-SWITCH
035100     END-READ.
