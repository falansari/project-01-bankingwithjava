000100****************************************************************CMTXNCPY
000200*                                                               *CMTXNCPY
000300*    CMTXNCPY  -  CMD-BANK TRANSACTION HISTORY RECORD LAYOUT     CMTXNCPY
000400*                                                               *CMTXNCPY
000500*    ONE ENTRY PER POSTED MOVEMENT.  APPEND-ONLY - STORED ONE    CMTXNCPY
000600*    LOGICAL RECORD PER LINE IN DATA/TRANSACTION_HISTORY.TXT,    CMTXNCPY
000700*    FIELDS DELIMITED BY SEMICOLONS.  NO KEY - NO LOOKUPS ARE    CMTXNCPY
000800*    DONE AGAINST THIS FILE BY THE CURRENT JOBS.                CMTXNCPY
000900*                                                               *CMTXNCPY
001000*    COPY CMTXNCPY REPLACING ==:TAG:== BY ==prefix==.            CMTXNCPY
001100*                                                               *CMTXNCPY
001200*    HIST.                                                     *CMTXNCPY
001300*    2015-03-14  TR  NEW COPYBOOK FOR CMD-BANK PHASE 1.          CMTXNCPY
001400*    2015-05-20  SP  REQ CMDB-027 - ADDED FROM-ACCT-ID FOR       CMTXNCPY
001500*                    TRANSFER-RECEIPT ROWS.  ZERO/BLANK ON      CMTXNCPY
001600*                    ALL OTHER TRANSACTION TYPES.               CMTXNCPY
001700****************************************************************CMTXNCPY
001800 01  :TAG:-TXN-RECORD.                                          CMTXNCPY
001900     05  :TAG:-USER-ID               PIC 9(08).                 CMTXNCPY
002000     05  :TAG:-ACCOUNT-ID            PIC 9(06).                 CMTXNCPY
002100     05  :TAG:-TIMESTAMP             PIC X(26).                 CMTXNCPY
002200     05  :TAG:-TXN-TYPE              PIC X(10).                 CMTXNCPY
002300     05  :TAG:-TXN-AMOUNT            PIC S9(9)V99.               CMTXNCPY
002400     05  :TAG:-FROM-ACCT-ID          PIC 9(06).                 CMTXNCPY
002500     05  FILLER                      PIC X(10).                 CMTXNCPY
