000100****************************************************************CMUSRCPY
000200*                                                               *CMUSRCPY
000300*    CMUSRCPY  -  CMD-BANK USER MASTER RECORD LAYOUT             CMUSRCPY
000400*                                                               *CMUSRCPY
000500*    ONE ENTRY PER CUSTOMER OR BANKER LOGIN.  STORED ONE         CMUSRCPY
000600*    LOGICAL RECORD PER LINE IN DATA/USERS.TXT, FIELDS           CMUSRCPY
000700*    DELIMITED BY SEMICOLONS.  KEY IS :TAG:-CPR, NOT PHYSICALLY  CMUSRCPY
000800*    SORTED - EVERY LOOKUP IS A SEQUENTIAL SCAN.                 CMUSRCPY
000900*                                                               *CMUSRCPY
001000*    COPY CMUSRCPY REPLACING ==:TAG:== BY ==prefix==.            CMUSRCPY
001100*                                                               *CMUSRCPY
001200*    HIST.                                                     *CMUSRCPY
001300*    2015-03-11  TR  NEW COPYBOOK FOR CMD-BANK PHASE 1.          CMUSRCPY
001400*    2015-03-11  TR  REQ CMDB-014 - TWO-PREFIX REPLACING STYLE   CMUSRCPY
001500*                    MATCHES THE OLD CUSTCOPY CONVENTION.       *CMUSRCPY
001600*    1998-11-02  SP  Y2K REVIEW - NO DATE FIELDS IN THIS RECORD  CMUSRCPY
001700*                    TO CHECK.  NO CHANGE REQUIRED.             *CMUSRCPY
001800*    2003-07-22  MO  REQ CMDB-041 - WIDENED ROLE FIELD FROM      CMUSRCPY
001900*                    X(06) TO X(08) TO HOLD "CUSTOMER".         *CMUSRCPY
002000****************************************************************CMUSRCPY
002100 01  :TAG:-USER-RECORD.                                         CMUSRCPY
002200     05  :TAG:-CPR                  PIC 9(08).                 CMUSRCPY
002300     05  :TAG:-FIRST-NAME            PIC X(30).                 CMUSRCPY
002400     05  :TAG:-LAST-NAME             PIC X(30).                 CMUSRCPY
002500     05  :TAG:-USER-ROLE             PIC X(08).                 CMUSRCPY
002600         88  :TAG:-ROLE-IS-BANKER        VALUE 'banker  '.      CMUSRCPY
002700         88  :TAG:-ROLE-IS-CUSTOMER      VALUE 'customer'.      CMUSRCPY
002800     05  :TAG:-HASHED-PASSWORD       PIC X(44).                 CMUSRCPY
002900     05  :TAG:-PASSWORD-SALT         PIC X(24).                 CMUSRCPY
003000     05  FILLER                      PIC X(10).                 CMUSRCPY
