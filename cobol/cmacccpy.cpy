000100****************************************************************CMACCCPY
000200*                                                               *CMACCCPY
000300*    CMACCCPY  -  CMD-BANK ACCOUNT MASTER RECORD LAYOUT          CMACCCPY
000400*                                                               *CMACCCPY
000500*    ONE ENTRY PER CHECKING OR SAVINGS ACCOUNT.  STORED ONE      CMACCCPY
000600*    LOGICAL RECORD PER LINE IN DATA/ACCOUNTS.TXT, FIELDS        CMACCCPY
000700*    DELIMITED BY SEMICOLONS.  KEY IS :TAG:-ACCOUNT-ID.  THE     CMACCCPY
000800*    LAST LINE ON THE FILE IS ALSO THE HIGH-WATER MARK USED TO   CMACCCPY
000900*    ASSIGN THE NEXT ACCOUNT-ID - SEE CMACCADD 600-NEXT-ACCOUNT. CMACCCPY
001000*                                                               *CMACCCPY
001100*    COPY CMACCCPY REPLACING ==:TAG:== BY ==prefix==.            CMACCCPY
001200*                                                               *CMACCCPY
001300*    HIST.                                                     *CMACCCPY
001400*    2015-03-12  TR  NEW COPYBOOK FOR CMD-BANK PHASE 1.          CMACCCPY
001500*    2015-04-02  MO  REQ CMDB-019 - BALANCE FIELD KEPT ZONED     CMACCCPY
001600*                    (NOT COMP-3) SINCE IT IS WRITTEN OUT AS     CMACCCPY
001700*                    PRINTABLE DIGITS ON THE FLAT FILE LINE.    *CMACCCPY
002000****************************************************************CMACCCPY
002100 01  :TAG:-ACCOUNT-RECORD.                                      CMACCCPY
002200     05  :TAG:-ACCOUNT-ID            PIC 9(06).                 CMACCCPY
002300     05  :TAG:-USER-CPR              PIC 9(08).                 CMACCCPY
002400     05  :TAG:-ACCOUNT-TYPE          PIC X(08).                 CMACCCPY
002500         88  :TAG:-TYPE-IS-CHECKING      VALUE 'checking'.      CMACCCPY
002600         88  :TAG:-TYPE-IS-SAVINGS       VALUE 'savings '.      CMACCCPY
002700     05  :TAG:-CARD-ID               PIC 9(09).                 CMACCCPY
002800     05  :TAG:-CARD-TYPE             PIC X(24).                 CMACCCPY
002900     05  :TAG:-BALANCE               PIC S9(9)V99.              CMACCCPY
003000     05  FILLER                      PIC X(10).                 CMACCCPY
