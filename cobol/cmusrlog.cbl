000100****************************************************************
000200*                                                              *
000300*    PROGRAM:  CMUSRLOG                                        *
000400*    SYSTEM :  CMD-BANK CORE BATCH SERVICES                    *
000500*                                                              *
000600*    VALIDATES A LOGIN CPR, LOOKS UP THE USER RECORD ON         *
000700*    DATA/USERS.TXT AND VERIFIES THE SUPPLIED PASSWORD AGAINST  *
000800*    THE STORED HASH/SALT VIA CMPWDHSH.  RETURNS THE USER'S     *
000900*    IDENTITY FIELDS ON SUCCESS, A RESULT CODE AND MESSAGE      *
001000*    OTHERWISE.  NEVER RETURNS THE HASH OR SALT TO THE CALLER.  *
001100*                                                              *
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    CMUSRLOG.
001500 AUTHOR.        T RAWLINGS.
001600 INSTALLATION.  CONSUMER BANKING SYSTEMS GROUP.
001700 DATE-WRITTEN.  04/02/85.
001800 DATE-COMPILED.
001900 SECURITY.      INTERNAL USE ONLY.
002000****************************************************************
002100*  CHANGE LOG                                                  *
002200*  ----------                                                  *
002300*  850402  TR  CMDB-003  ORIGINAL CODING.                      *
002400*  850501  TR  CMDB-007  CPR EDIT RULES LINED UP WITH           *
002500*                        CMUSRADD'S 100-VALIDATE-CPR SO A BAD   *
002600*                        LOGIN CPR FAILS THE SAME WAY A BAD     *
002700*                        CREATE CPR DOES.                      *
002800*  900604  TR  CMDB-016  CALLS CMPWDHSH TO VERIFY INSTEAD OF     *
002900*                        COMPARING HASHES INLINE.               *
003000*  950911  MO  CMDB-024  "USER NOT FOUND" AND "PASSWORD DOES     *
003100*                        NOT MATCH" NOW RETURN DIFFERENT RESULT *
003200*                        CODES SO THE TELLER SCREEN CAN WORD    *
003300*                        THE TWO CASES DIFFERENTLY.             *
003400*  981109  SP  CMDB-032  Y2K REVIEW - NO DATE OR 2-DIGIT YEAR    *
003500*                        FIELDS READ OR COMPARED HERE.  NO       *
003600*                        CHANGE REQUIRED, LOGGED FOR THE AUDIT. *
003700*  050627  MO  CMDB-048  IDENTITY OUTPUT FIELDS ARE NOW CLEARED  *
003800*                        BEFORE EVERY CALL SO A FAILED LOOKUP    *
003900*                        CANNOT LEAVE A PRIOR CALLER'S NAME ON   *
004000*                        THE LINKAGE FIELDS.                    *
004100****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     CLASS CM-DIGIT-CLASS IS '0' THRU '9'.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT CM-USER-FILE ASSIGN TO USERFILE
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-USER-STATUS.
005100*
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  CM-USER-FILE.
005500 01  CM-USER-LINE                PIC X(160).
005600*
005700 WORKING-STORAGE SECTION.
005800*
005850*--- STANDALONE SCRATCH SUBSCRIPT FOR THE CPR DIGIT-BY-DIGIT EDIT -
005860*--- NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL.
005870 77  WS-CHAR-SUB                 PIC 9(4)  COMP VALUE ZERO.
005880*
005900*--- THE RECORD BEING EXAMINED WHILE SCANNING THE FILE.
006000 COPY CMUSRCPY REPLACING ==:TAG:== BY ==WS-USR==.
006100*
006200 01  WS-CONTROL-FIELDS.
006300     05  WS-USER-STATUS          PIC X(02) VALUE SPACES.
006400     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
006500         88  WS-EOF-YES                     VALUE 'Y'.
006600     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
006700         88  WS-USER-FOUND                  VALUE 'Y'.
006800     05  WS-RECORDS-READ         PIC 9(7)  COMP VALUE ZERO.
007000     05  FILLER                  PIC X(08).
007100*
007200 01  CM-USER-LINE-R REDEFINES CM-USER-LINE.
007300     05  CM-USER-LINE-CHAR       PIC X(01) OCCURS 160 TIMES.
007400*
007500 01  WS-CALL-FIELDS.
007600     05  WS-PASSWORD-WORK        PIC X(30).
007700     05  WS-STORED-SALT          PIC X(24).
007800     05  WS-STORED-HASH          PIC X(44).
007900     05  WS-HASH-ACTION          PIC X(01).
008000     05  WS-HASH-RESULT          PIC X(01).
008100     05  FILLER                  PIC X(08).
008200*
008300 01  WS-MSG-CPR                  PIC 9(08) VALUE ZERO.
008400 01  WS-MSG-CPR-X REDEFINES WS-MSG-CPR PIC X(08).
008500*
008600 LINKAGE SECTION.
008700 01  CPR-INPUT                   PIC X(08).
008800 01  CPR-INPUT-N REDEFINES CPR-INPUT PIC 9(08).
008900 01  PASSWORD-TEXT               PIC X(30).
009000 01  RESULT-CODE                 PIC X(02).
009100 01  RESULT-MESSAGE              PIC X(60).
009200 01  OUT-CPR                     PIC 9(08).
009300 01  OUT-FIRST-NAME              PIC X(30).
009400 01  OUT-LAST-NAME               PIC X(30).
009500 01  OUT-USER-ROLE               PIC X(08).
009600*
009700****************************************************************
009800 PROCEDURE DIVISION USING CPR-INPUT PASSWORD-TEXT
009900                           RESULT-CODE RESULT-MESSAGE
010000                           OUT-CPR OUT-FIRST-NAME
010100                           OUT-LAST-NAME OUT-USER-ROLE.
010200****************************************************************
010300*
010400 000-MAIN-CONTROL.
010500     MOVE '00' TO RESULT-CODE.
010600     MOVE SPACES TO RESULT-MESSAGE.
010700     MOVE ZERO TO OUT-CPR.
010800     MOVE SPACES TO OUT-FIRST-NAME OUT-LAST-NAME
010900                     OUT-USER-ROLE.
011000     PERFORM 100-VALIDATE-CPR THRU 100-VALIDATE-CPR-EXIT.
011100     IF RESULT-CODE = '00'
011200         PERFORM 200-LOOKUP-USER-BY-CPR
011300             THRU 200-LOOKUP-USER-BY-CPR-EXIT
011400     END-IF.
011500     IF RESULT-CODE = '00'
011600         PERFORM 300-VERIFY-LOGIN-PASSWORD
011700             THRU 300-VERIFY-LOGIN-PASSWORD-EXIT
011800     END-IF.
011900     GOBACK.
012000*
012100 100-VALIDATE-CPR.
012200     IF CPR-INPUT = SPACES
012300         MOVE '10' TO RESULT-CODE
012400         MOVE 'CPR cannot be empty' TO RESULT-MESSAGE
012500         GO TO 100-VALIDATE-CPR-EXIT
012600     END-IF.
012700     IF CPR-INPUT(8:1) = SPACE
012800         MOVE '11' TO RESULT-CODE
012900         MOVE 'Input must be exactly 8 digits'
013000             TO RESULT-MESSAGE
013100         GO TO 100-VALIDATE-CPR-EXIT
013200     END-IF.
013300     PERFORM 110-CHECK-CPR-ALL-DIGITS
013400         VARYING WS-CHAR-SUB FROM 1 BY 1
013500         UNTIL WS-CHAR-SUB > 8
013600            OR RESULT-CODE NOT = '00'.
013700     IF RESULT-CODE = '00'
013800        AND CPR-INPUT IS NOT NUMERIC
013900         MOVE '11' TO RESULT-CODE
014000         MOVE 'Input must be exactly 8 digits'
014100             TO RESULT-MESSAGE
014200     END-IF.
014300 100-VALIDATE-CPR-EXIT.
014400     EXIT.
014500*
014600 110-CHECK-CPR-ALL-DIGITS.
014700     IF CPR-INPUT(WS-CHAR-SUB:1) IS NOT CM-DIGIT-CLASS
014800         MOVE '12' TO RESULT-CODE
014900         MOVE 'Input must contain numbers only'
015000             TO RESULT-MESSAGE
015100     END-IF.
015200*
015300 200-LOOKUP-USER-BY-CPR.
015400     MOVE 'N' TO WS-FOUND-SWITCH.
015500     PERFORM 700-OPEN-USER-FILE-INPUT.
015600     IF WS-USER-STATUS NOT = '35'
015700         PERFORM 710-READ-USER-FILE
015800         PERFORM 220-SCAN-FOR-CPR
015900             UNTIL WS-EOF-YES
016000                OR WS-USER-FOUND
016100         PERFORM 790-CLOSE-USER-FILE
016200     END-IF.
016300     IF NOT WS-USER-FOUND
016400         MOVE '20' TO RESULT-CODE
016500         MOVE CPR-INPUT-N TO WS-MSG-CPR
016600         STRING 'A user with username ' DELIMITED BY SIZE
016700                WS-MSG-CPR-X            DELIMITED BY SIZE
016800                ' does not exist.'      DELIMITED BY SIZE
016900             INTO RESULT-MESSAGE
017000     END-IF.
017100 200-LOOKUP-USER-BY-CPR-EXIT.
017200     EXIT.
017300*
017400 220-SCAN-FOR-CPR.
017500     UNSTRING CM-USER-LINE DELIMITED BY ';'
017600         INTO WS-USR-CPR WS-USR-FIRST-NAME WS-USR-LAST-NAME
017700              WS-USR-USER-ROLE WS-USR-HASHED-PASSWORD
017800              WS-USR-PASSWORD-SALT.
017900     IF WS-USR-CPR = CPR-INPUT-N
018000         MOVE 'Y' TO WS-FOUND-SWITCH
018100         MOVE WS-USR-HASHED-PASSWORD TO WS-STORED-HASH
018200         MOVE WS-USR-PASSWORD-SALT   TO WS-STORED-SALT
018300         MOVE WS-USR-CPR             TO OUT-CPR
018400         MOVE WS-USR-FIRST-NAME      TO OUT-FIRST-NAME
018500         MOVE WS-USR-LAST-NAME       TO OUT-LAST-NAME
018600         MOVE WS-USR-USER-ROLE       TO OUT-USER-ROLE
018700     ELSE
018800         PERFORM 710-READ-USER-FILE
018900     END-IF.
019000*
019100 300-VERIFY-LOGIN-PASSWORD.
019200     MOVE PASSWORD-TEXT TO WS-PASSWORD-WORK.
019300     MOVE 'V' TO WS-HASH-ACTION.
019400     CALL 'CMPWDHSH' USING WS-HASH-ACTION WS-PASSWORD-WORK
019500                            WS-STORED-SALT WS-STORED-HASH
019600                            WS-HASH-RESULT.
019700     IF WS-HASH-RESULT NOT = 'Y'
019800         MOVE '21' TO RESULT-CODE
019900         MOVE 'Password does not match.' TO RESULT-MESSAGE
020000         MOVE ZERO TO OUT-CPR
020100         MOVE SPACES TO OUT-FIRST-NAME OUT-LAST-NAME
020200                         OUT-USER-ROLE
020300     END-IF.
020400 300-VERIFY-LOGIN-PASSWORD-EXIT.
020500     EXIT.
020600*
020700 700-OPEN-USER-FILE-INPUT.
020800     MOVE 'N' TO WS-EOF-SWITCH.
020900     MOVE ZERO TO WS-RECORDS-READ.
021000     OPEN INPUT CM-USER-FILE.
021100*
021200 710-READ-USER-FILE.
021300     READ CM-USER-FILE
021400         AT END
021500             MOVE 'Y' TO WS-EOF-SWITCH
021600         NOT AT END
021700             ADD 1 TO WS-RECORDS-READ
021800     END-READ.
021900*
022000 790-CLOSE-USER-FILE.
022100     CLOSE CM-USER-FILE.
