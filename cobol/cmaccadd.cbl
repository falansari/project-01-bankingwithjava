000100****************************************************************
000200*                                                              *
000300*    PROGRAM:  CMACCADD                                        *
000400*    SYSTEM :  CMD-BANK CORE BATCH SERVICES                    *
000500*                                                              *
000600*    CREATES ONE BANK ACCOUNT (CHECKING OR SAVINGS) FOR AN      *
000700*    EXISTING CUSTOMER, ISSUES THE ASSOCIATED DEBIT CARD ID     *
000800*    AND APPENDS ONE ACCOUNT-RECORD TO DATA/ACCOUNTS.TXT.       *
000900*    ENFORCES ONE CHECKING AND ONE SAVINGS ACCOUNT PER          *
001000*    CUSTOMER, NO MORE.                                        *
001050*    REQUEST-CODE 'L' SKIPS ACCOUNT CREATION AND INSTEAD LISTS  *
001060*    THE CALLING CUSTOMER'S OWN ACCOUNTS (AT MOST TWO, SINCE A  *
001070*    CUSTOMER NEVER HOLDS MORE THAN ONE CHECKING AND ONE        *
001080*    SAVINGS ACCOUNT) - SEE 610-LIST-ACCOUNTS-FOR-CPR.          *
001100*                                                              *
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    CMACCADD.
001500 AUTHOR.        M OKAFOR.
001600 INSTALLATION.  CONSUMER BANKING SYSTEMS GROUP.
001700 DATE-WRITTEN.  04/11/85.
001800 DATE-COMPILED.
001900 SECURITY.      INTERNAL USE ONLY.
002000****************************************************************
002100*  CHANGE LOG                                                  *
002200*  ----------                                                  *
002300*  850411  MO  CMDB-005  ORIGINAL CODING.                      *
002400*  850607  MO  CMDB-008  ADDED ONE-ACCOUNT-PER-TYPE CHECK -      *
002500*                        BRANCH HAD BEEN OPENING A SECOND       *
002600*                        CHECKING ACCOUNT FOR THE SAME CPR.     *
002700*  880930  TR  CMDB-012  CARD-ID NOW DRAWN FROM DATA/SYSTEM.TXT  *
002800*                        PER CARD TYPE INSTEAD OF FROM THE       *
002900*                        ACCOUNT FILE'S LAST ROW - THE TWO IDS   *
003000*                        ARE NOT RELATED.                       *
003100*  930418  SP  CMDB-020  ACCOUNT-TYPE AND CARD-TYPE VALUES ARE   *
003200*                        NOW TRIMMED BEFORE COMPARE - TRAILING   *
003300*                        BLANKS FROM THE SCREEN FEED WERE        *
003400*                        CAUSING VALID TYPES TO BE REJECTED.     *
003500*  981109  SP  CMDB-032  Y2K REVIEW - NO DATE OR 2-DIGIT YEAR     *
003600*                        FIELDS ON THIS RECORD.  NO CHANGE       *
003700*                        REQUIRED, LOGGED FOR THE AUDIT.         *
003800*  060119  MO  CMDB-049  ACCOUNT-ID NOW DEFAULTS TO 100001 WHEN   *
003900*                        THE ACCOUNT FILE IS EMPTY OR MISSING -  *
004000*                        A NEW BRANCH'S FIRST ACCOUNT WAS        *
004100*                        COMING OUT AS 000001.                  *
004150*  110307  MO  CMDB-052  ADDED REQUEST-CODE 'L' AND              *
004160*                        610-LIST-ACCOUNTS-FOR-CPR - THE TELLER  *
004170*                        SCREEN NEEDED A WAY TO SHOW A           *
004180*                        CUSTOMER'S EXISTING ACCOUNTS BEFORE     *
004190*                        OFFERING TO OPEN A NEW ONE.             *
004200****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     CLASS CM-DIGIT-CLASS IS '0' THRU '9'.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT CM-USER-FILE ASSIGN TO USERFILE
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-USER-STATUS.
005200     SELECT CM-ACCOUNT-FILE ASSIGN TO ACCTFILE
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS WS-ACCOUNT-STATUS.
005500     SELECT CM-SYSTEM-FILE ASSIGN TO SYSTFILE
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS WS-SYSTEM-STATUS.
005800*
005900 DATA DIVISION.
006000 FILE SECTION.
006100 FD  CM-USER-FILE.
006200 01  CM-USER-LINE                PIC X(160).
006300*
006400 FD  CM-ACCOUNT-FILE.
006500 01  CM-ACCOUNT-LINE             PIC X(100).
006600*
006700 FD  CM-SYSTEM-FILE.
006800 01  CM-SYSTEM-LINE               PIC X(40).
006900*
007000 WORKING-STORAGE SECTION.
007050*
007060*--- STANDALONE MATCH COUNTER FOR 610-LIST-ACCOUNTS-FOR-CPR -
007070*--- NOT PART OF ANY RECORD, SO IT IS CARRIED AT THE 77 LEVEL.
007080 77  WS-MATCH-COUNT              PIC 9(4)  COMP VALUE ZERO.
007100*
007200 COPY CMUSRCPY REPLACING ==:TAG:== BY ==WS-USR==.
007300 COPY CMACCCPY REPLACING ==:TAG:== BY ==WS-ACC==.
007400 COPY CMACCCPY REPLACING ==:TAG:== BY ==NEW-ACC==.
007500 COPY CMCRDCPY.
007600*
007700 01  WS-CONTROL-FIELDS.
007800     05  WS-USER-STATUS          PIC X(02) VALUE SPACES.
007900     05  WS-ACCOUNT-STATUS       PIC X(02) VALUE SPACES.
008000     05  WS-SYSTEM-STATUS        PIC X(02) VALUE SPACES.
008100     05  WS-EOF-SWITCH           PIC X(01) VALUE 'N'.
008200         88  WS-EOF-YES                     VALUE 'Y'.
008300     05  WS-FOUND-SWITCH         PIC X(01) VALUE 'N'.
008400         88  WS-USER-FOUND                  VALUE 'Y'.
008500     05  WS-DUP-SWITCH           PIC X(01) VALUE 'N'.
008600         88  WS-DUP-FOUND                    VALUE 'Y'.
008700     05  WS-CHAR-SUB             PIC 9(4)  COMP VALUE ZERO.
008900     05  FILLER                  PIC X(08).
009000*
009100 01  CM-USER-LINE-R REDEFINES CM-USER-LINE.
009200     05  CM-USER-LINE-CHAR       PIC X(01) OCCURS 160 TIMES.
009300*
009400 01  WS-OUT-LINE                 PIC X(100).
009500 01  WS-OUT-LINE-R REDEFINES WS-OUT-LINE.
009600     05  WS-OUT-LINE-CHAR        PIC X(01) OCCURS 100 TIMES.
009700*
009800 01  WS-LAST-ACCOUNT-ID          PIC 9(06) VALUE ZERO.
009900 01  WS-LAST-ACCOUNT-ID-X REDEFINES WS-LAST-ACCOUNT-ID
010000                             PIC X(06).
010100*
010200 01  WS-SYSTEM-REC.
010300     05  WS-SYS-CARD-TYPE        PIC X(24).
010400     05  WS-SYS-LAST-CARD-ID     PIC 9(09).
010500     05  FILLER                  PIC X(07).
010600*
010700*--- IN-MEMORY MIRROR OF DATA/SYSTEM.TXT, ONE SLOT PER CARD TYPE
010800*--- AT THE SAME POSITION AS ITS CM-CARD-LIMIT-ROW ENTRY. THE
010900*--- WHOLE THREE-LINE FILE IS REWRITTEN EACH RUN FROM THIS
011000*--- TABLE SO THE HIGH-WATER MARK IS ALWAYS EXACTLY ONE LINE
011100*--- PER TYPE, NEVER AN EVER-GROWING APPEND LOG.
011200 01  WS-SYS-TABLE.
011300     05  WS-SYS-SLOT OCCURS 3 TIMES.
011400         10  WS-SYS-SLOT-LAST-ID PIC 9(09) VALUE ZERO.
011500     05  FILLER                  PIC X(04).
011600*
011700 01  WS-MSG-CPR                  PIC 9(08) VALUE ZERO.
011800*
011900 LINKAGE SECTION.
011950*--- 'C' = CREATE ACCOUNT (THE ORIGINAL FUNCTION), 'L' = LIST
011960*--- THE CALLER'S EXISTING ACCOUNTS - SEE CMDB-052.
011970 01  REQUEST-CODE                PIC X(01).
012000 01  CPR-INPUT                   PIC X(08).
012100 01  CPR-INPUT-N REDEFINES CPR-INPUT PIC 9(08).
012200 01  ACCOUNT-TYPE                PIC X(08).
012300 01  CARD-TYPE                   PIC X(24).
012400 01  RESULT-CODE                 PIC X(02).
012500 01  RESULT-MESSAGE              PIC X(60).
012600 01  OUT-ACCOUNT-ID              PIC 9(06).
012610 01  OUT-MATCH-COUNT             PIC 9(01).
012620*
012630*--- UP TO TWO ACCOUNTS RETURNED BY 610-LIST-ACCOUNTS-FOR-CPR -
012640*--- A CUSTOMER NEVER HOLDS MORE THAN ONE OF EACH TYPE, SO TWO
012650*--- SLOTS ARE ALWAYS ENOUGH.
012660 01  OUT-LIST-ACCOUNT-1.
012670     05  OUT-LIST-1-ACCOUNT-ID   PIC 9(06).
012680     05  OUT-LIST-1-ACCOUNT-TYPE PIC X(08).
012690     05  OUT-LIST-1-CARD-ID      PIC 9(09).
012700     05  OUT-LIST-1-CARD-TYPE    PIC X(24).
012710     05  OUT-LIST-1-BALANCE      PIC S9(9)V99.
012715     05  FILLER                  PIC X(10).
012720 01  OUT-LIST-ACCOUNT-2.
012730     05  OUT-LIST-2-ACCOUNT-ID   PIC 9(06).
012740     05  OUT-LIST-2-ACCOUNT-TYPE PIC X(08).
012750     05  OUT-LIST-2-CARD-ID      PIC 9(09).
012760     05  OUT-LIST-2-CARD-TYPE    PIC X(24).
012770     05  OUT-LIST-2-BALANCE      PIC S9(9)V99.
012775     05  FILLER                  PIC X(10).
012780*
012800****************************************************************
012900 PROCEDURE DIVISION USING REQUEST-CODE CPR-INPUT ACCOUNT-TYPE
013000                           CARD-TYPE RESULT-CODE
013100                           RESULT-MESSAGE OUT-ACCOUNT-ID
013110                           OUT-MATCH-COUNT OUT-LIST-ACCOUNT-1
013120                           OUT-LIST-ACCOUNT-2.
013200****************************************************************
013300*
013400 000-MAIN-CONTROL.
013500     MOVE '00' TO RESULT-CODE.
013600     MOVE SPACES TO RESULT-MESSAGE.
013700     MOVE ZERO TO OUT-ACCOUNT-ID.
013710     IF REQUEST-CODE = 'L'
013720         PERFORM 610-LIST-ACCOUNTS-FOR-CPR
013730             THRU 610-LIST-ACCOUNTS-FOR-CPR-EXIT
013740         GOBACK
013750     END-IF.
013800     PERFORM 050-LOAD-CARD-LIMITS.
013900     PERFORM 200-CHECK-USER-EXISTS
014000         THRU 200-CHECK-USER-EXISTS-EXIT.
014100     IF RESULT-CODE = '00'
014200         PERFORM 400-VALIDATE-TYPES
014300             THRU 400-VALIDATE-TYPES-EXIT
014400     END-IF.
014500     IF RESULT-CODE = '00'
014600         PERFORM 500-CHECK-DUPLICATE-TYPE
014700             THRU 500-CHECK-DUPLICATE-TYPE-EXIT
014800     END-IF.
014900     IF RESULT-CODE = '00'
015000         PERFORM 600-NEXT-ACCOUNT-ID
015100         PERFORM 650-NEXT-CARD-ID
015200         PERFORM 700-WRITE-ACCOUNT-REC
015300     END-IF.
015400     GOBACK.
015500*
015600 050-LOAD-CARD-LIMITS.
015700*--- THESE FOUR LIMITS AND THE STARTING CARD-ID PER TYPE ARE
015800*--- FIXED CONSTANTS - SEE CARD-LIMIT-TABLE IN THE CMD-BANK
015900*--- SPECIFICATION, SECTION "RECORD LAYOUTS".
016000     MOVE 'DebitMastercard'         TO CM-CLT-CARD-TYPE(1).
016100     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(1).
016200     MOVE   5000.00 TO CM-CLT-WITHDRAW-LIMIT(1).
016300     MOVE  20000.00 TO CM-CLT-XFER-OWN-LIMIT(1).
016400     MOVE  10000.00 TO CM-CLT-XFER-OTHER-LIMIT(1).
016500     MOVE 800000001 TO CM-CLT-CARD-ID-PREFIX(1).
016600     MOVE 'DebitMastercardTitanium' TO CM-CLT-CARD-TYPE(2).
016700     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(2).
016800     MOVE  10000.00 TO CM-CLT-WITHDRAW-LIMIT(2).
016900     MOVE  40000.00 TO CM-CLT-XFER-OWN-LIMIT(2).
017000     MOVE  20000.00 TO CM-CLT-XFER-OTHER-LIMIT(2).
017100     MOVE 810000001 TO CM-CLT-CARD-ID-PREFIX(2).
017200     MOVE 'DebitMastercardPlatinum' TO CM-CLT-CARD-TYPE(3).
017300     MOVE 200000.00 TO CM-CLT-DEPOSIT-LIMIT(3).
017400     MOVE  20000.00 TO CM-CLT-WITHDRAW-LIMIT(3).
017500     MOVE  80000.00 TO CM-CLT-XFER-OWN-LIMIT(3).
017600     MOVE  40000.00 TO CM-CLT-XFER-OTHER-LIMIT(3).
017700     MOVE 820000001 TO CM-CLT-CARD-ID-PREFIX(3).
017800*
017900 200-CHECK-USER-EXISTS.
018000     MOVE 'N' TO WS-FOUND-SWITCH.
018100     PERFORM 710-OPEN-USER-FILE-INPUT.
018200     IF WS-USER-STATUS NOT = '35'
018300         PERFORM 720-READ-USER-FILE
018400         PERFORM 220-SCAN-FOR-USER
018500             UNTIL WS-EOF-YES
018600                OR WS-USER-FOUND
018700         CLOSE CM-USER-FILE
018800     END-IF.
018900     IF NOT WS-USER-FOUND
019000         MOVE '30' TO RESULT-CODE
019100         MOVE CPR-INPUT-N TO WS-MSG-CPR
019200         STRING 'User with CPR ' DELIMITED BY SIZE
019300                WS-MSG-CPR      DELIMITED BY SIZE
019400                ' does not exist.' DELIMITED BY SIZE
019500             INTO RESULT-MESSAGE
019600     END-IF.
019700 200-CHECK-USER-EXISTS-EXIT.
019800     EXIT.
019900*
020000 220-SCAN-FOR-USER.
020100     UNSTRING CM-USER-LINE DELIMITED BY ';'
020200         INTO WS-USR-CPR WS-USR-FIRST-NAME WS-USR-LAST-NAME
020300              WS-USR-USER-ROLE WS-USR-HASHED-PASSWORD
020400              WS-USR-PASSWORD-SALT.
020500     IF WS-USR-CPR = CPR-INPUT-N
020600         MOVE 'Y' TO WS-FOUND-SWITCH
020700     ELSE
020800         PERFORM 720-READ-USER-FILE
020900     END-IF.
021000*
021100 400-VALIDATE-TYPES.
021200     IF ACCOUNT-TYPE NOT = 'checking' AND
021300        ACCOUNT-TYPE NOT = 'savings '
021400         MOVE '31' TO RESULT-CODE
021500         MOVE 'Account type must be either checking or savings'
021600             TO RESULT-MESSAGE
021700         GO TO 400-VALIDATE-TYPES-EXIT
021800     END-IF.
021900     SET CM-CARD-IDX TO 1.
022000     SEARCH CM-CARD-LIMIT-ROW
022100         AT END
022200             MOVE '32' TO RESULT-CODE
022300             STRING 'Account type must be either DebitMastercard'
022400                    DELIMITED BY SIZE
022500                    ' or DebitMastercardTitanium or'
022600                    DELIMITED BY SIZE
022700                    ' DebitMastercardPlatinum' DELIMITED BY SIZE
022800                 INTO RESULT-MESSAGE
022900         WHEN CM-CLT-CARD-TYPE(CM-CARD-IDX) = CARD-TYPE
023000             CONTINUE
023100     END-SEARCH.
023200 400-VALIDATE-TYPES-EXIT.
023300     EXIT.
023400*
023500 500-CHECK-DUPLICATE-TYPE.
023600     MOVE 'N' TO WS-DUP-SWITCH.
023700     PERFORM 730-OPEN-ACCOUNT-FILE-INPUT.
023800     IF WS-ACCOUNT-STATUS NOT = '35'
023900         PERFORM 740-READ-ACCOUNT-FILE
024000         PERFORM 520-SCAN-FOR-DUP-TYPE
024100             UNTIL WS-EOF-YES
024200                OR WS-DUP-FOUND
024300         CLOSE CM-ACCOUNT-FILE
024400     END-IF.
024500     IF WS-DUP-FOUND
024600         MOVE '33' TO RESULT-CODE
024700         STRING 'This customer already has an account of type '
024800                    DELIMITED BY SIZE
024900                ACCOUNT-TYPE DELIMITED BY SPACE
025000                '. Please create a different type account or'
025100                    DELIMITED BY SIZE
025200                ' cancel.' DELIMITED BY SIZE
025300             INTO RESULT-MESSAGE
025400     END-IF.
025500 500-CHECK-DUPLICATE-TYPE-EXIT.
025600     EXIT.
025700*
025800 520-SCAN-FOR-DUP-TYPE.
025900     UNSTRING CM-ACCOUNT-LINE DELIMITED BY ';'
026000         INTO WS-ACC-ACCOUNT-ID WS-ACC-USER-CPR
026100              WS-ACC-ACCOUNT-TYPE WS-ACC-CARD-ID
026200              WS-ACC-CARD-TYPE WS-ACC-BALANCE.
026300     MOVE WS-ACC-ACCOUNT-ID TO WS-LAST-ACCOUNT-ID.
026400     IF WS-ACC-USER-CPR = CPR-INPUT-N
026500        AND WS-ACC-ACCOUNT-TYPE = ACCOUNT-TYPE
026600         MOVE 'Y' TO WS-DUP-SWITCH
026700     ELSE
026800         PERFORM 740-READ-ACCOUNT-FILE
026900     END-IF.
027000*
027100 600-NEXT-ACCOUNT-ID.
027200*--- THE LAST RECORD'S ACCOUNT-ID WAS CAPTURED IN
027300*--- WS-LAST-ACCOUNT-ID WHILE 500-CHECK-DUPLICATE-TYPE SCANNED
027400*--- THE WHOLE FILE - NO NEED TO REREAD IT HERE.
027500     IF WS-LAST-ACCOUNT-ID = ZERO
027600         MOVE 100001 TO NEW-ACC-ACCOUNT-ID
027700     ELSE
027800         COMPUTE NEW-ACC-ACCOUNT-ID = WS-LAST-ACCOUNT-ID + 1
027900     END-IF.
028000     MOVE NEW-ACC-ACCOUNT-ID TO OUT-ACCOUNT-ID.
028050*
028060 610-LIST-ACCOUNTS-FOR-CPR.
028070*--- PER CMDB-052 - A CUSTOMER NEVER HOLDS MORE THAN ONE
028080*--- CHECKING AND ONE SAVINGS ACCOUNT, SO THE SCAN STOPS THE
028090*--- MOMENT WS-MATCH-COUNT REACHES 2 RATHER THAN READING THE
028100*--- WHOLE FILE EVERY TIME.
028110     MOVE ZERO TO WS-MATCH-COUNT.
028120     MOVE SPACES TO OUT-LIST-1-ACCOUNT-TYPE
028130                     OUT-LIST-1-CARD-TYPE
028140                     OUT-LIST-2-ACCOUNT-TYPE
028150                     OUT-LIST-2-CARD-TYPE.
028160     MOVE ZERO   TO OUT-LIST-1-ACCOUNT-ID OUT-LIST-1-CARD-ID
028170                     OUT-LIST-1-BALANCE
028180                     OUT-LIST-2-ACCOUNT-ID OUT-LIST-2-CARD-ID
028190                     OUT-LIST-2-BALANCE.
028200     PERFORM 730-OPEN-ACCOUNT-FILE-INPUT.
028210     IF WS-ACCOUNT-STATUS NOT = '35'
028220         PERFORM 740-READ-ACCOUNT-FILE
028230         PERFORM 620-SCAN-ACCOUNTS-FOR-CPR
028240             UNTIL WS-EOF-YES
028250                OR WS-MATCH-COUNT = 2
028260         CLOSE CM-ACCOUNT-FILE
028270     END-IF.
028280     MOVE WS-MATCH-COUNT TO OUT-MATCH-COUNT.
028290 610-LIST-ACCOUNTS-FOR-CPR-EXIT.
028300     EXIT.
028310*
028320 620-SCAN-ACCOUNTS-FOR-CPR.
028330     UNSTRING CM-ACCOUNT-LINE DELIMITED BY ';'
028340         INTO WS-ACC-ACCOUNT-ID WS-ACC-USER-CPR
028350              WS-ACC-ACCOUNT-TYPE WS-ACC-CARD-ID
028360              WS-ACC-CARD-TYPE WS-ACC-BALANCE.
028370     IF WS-ACC-USER-CPR = CPR-INPUT-N
028380         ADD 1 TO WS-MATCH-COUNT
028390         IF WS-MATCH-COUNT = 1
028400             MOVE WS-ACC-ACCOUNT-ID   TO OUT-LIST-1-ACCOUNT-ID
028410             MOVE WS-ACC-ACCOUNT-TYPE TO OUT-LIST-1-ACCOUNT-TYPE
028420             MOVE WS-ACC-CARD-ID      TO OUT-LIST-1-CARD-ID
028430             MOVE WS-ACC-CARD-TYPE    TO OUT-LIST-1-CARD-TYPE
028440             MOVE WS-ACC-BALANCE      TO OUT-LIST-1-BALANCE
028450         ELSE
028460             MOVE WS-ACC-ACCOUNT-ID   TO OUT-LIST-2-ACCOUNT-ID
028470             MOVE WS-ACC-ACCOUNT-TYPE TO OUT-LIST-2-ACCOUNT-TYPE
028480             MOVE WS-ACC-CARD-ID      TO OUT-LIST-2-CARD-ID
028490             MOVE WS-ACC-CARD-TYPE    TO OUT-LIST-2-CARD-TYPE
028500             MOVE WS-ACC-BALANCE      TO OUT-LIST-2-BALANCE
028510         END-IF
028520     END-IF.
028530     IF WS-MATCH-COUNT < 2
028540         PERFORM 740-READ-ACCOUNT-FILE
028550     END-IF.
028570*
028580 650-NEXT-CARD-ID.
028600     SET CM-CARD-IDX TO 1.
028700     SEARCH CM-CARD-LIMIT-ROW
028800         WHEN CM-CLT-CARD-TYPE(CM-CARD-IDX) = CARD-TYPE
028900             CONTINUE
029000     END-SEARCH.
029100     PERFORM 660-LOAD-SYSTEM-TABLE.
029200     MOVE WS-SYS-SLOT-LAST-ID(CM-CARD-IDX) TO CM-LAST-CARD-ID.
029300     IF CM-LAST-CARD-ID = ZERO
029400         COMPUTE CM-NEW-CARD-ID =
029500                 CM-CLT-CARD-ID-PREFIX(CM-CARD-IDX)
029600     ELSE
029700         COMPUTE CM-NEW-CARD-ID = CM-LAST-CARD-ID + 1
029800     END-IF.
029900     MOVE CM-NEW-CARD-ID TO NEW-ACC-CARD-ID.
030000     MOVE CM-NEW-CARD-ID TO WS-SYS-SLOT-LAST-ID(CM-CARD-IDX).
030100     PERFORM 770-REWRITE-SYSTEM-FILE.
030200*
030300 660-LOAD-SYSTEM-TABLE.
030400     PERFORM 750-OPEN-SYSTEM-FILE-INPUT.
030500     IF WS-SYSTEM-STATUS NOT = '35'
030600         PERFORM 760-READ-SYSTEM-FILE
030700         PERFORM 665-SCAN-SYSTEM-LINE
030800             UNTIL WS-EOF-YES
030900         CLOSE CM-SYSTEM-FILE
031000     END-IF.
031100*
031200 665-SCAN-SYSTEM-LINE.
031300     UNSTRING CM-SYSTEM-LINE DELIMITED BY ';'
031400         INTO WS-SYS-CARD-TYPE WS-SYS-LAST-CARD-ID.
031500     SET CM-CARD-IDX TO 1.
031600     SEARCH CM-CARD-LIMIT-ROW
031700         AT END
031800             CONTINUE
031900         WHEN CM-CLT-CARD-TYPE(CM-CARD-IDX) = WS-SYS-CARD-TYPE
032000             MOVE WS-SYS-LAST-CARD-ID
032100                 TO WS-SYS-SLOT-LAST-ID(CM-CARD-IDX)
032200     END-SEARCH.
032300     PERFORM 760-READ-SYSTEM-FILE.
032400*
032500 700-WRITE-ACCOUNT-REC.
032600     MOVE CPR-INPUT-N    TO NEW-ACC-USER-CPR.
032700     MOVE ACCOUNT-TYPE   TO NEW-ACC-ACCOUNT-TYPE.
032800     MOVE CARD-TYPE      TO NEW-ACC-CARD-TYPE.
032900     MOVE 0.00              TO NEW-ACC-BALANCE.
033000     MOVE SPACES TO WS-OUT-LINE.
033100     STRING NEW-ACC-ACCOUNT-ID   DELIMITED BY SIZE
033200            ';'                  DELIMITED BY SIZE
033300            NEW-ACC-USER-CPR     DELIMITED BY SIZE
033400            ';'                  DELIMITED BY SIZE
033500            NEW-ACC-ACCOUNT-TYPE DELIMITED BY SIZE
033600            ';'                  DELIMITED BY SIZE
033700            NEW-ACC-CARD-ID      DELIMITED BY SIZE
033800            ';'                  DELIMITED BY SIZE
033900            NEW-ACC-CARD-TYPE    DELIMITED BY SIZE
034000            ';'                  DELIMITED BY SIZE
034100            NEW-ACC-BALANCE      DELIMITED BY SIZE
034200         INTO WS-OUT-LINE.
034300     OPEN EXTEND CM-ACCOUNT-FILE.
034400     IF WS-ACCOUNT-STATUS = '35'
034500         OPEN OUTPUT CM-ACCOUNT-FILE
034600     END-IF.
034700     WRITE CM-ACCOUNT-LINE FROM WS-OUT-LINE.
034800     CLOSE CM-ACCOUNT-FILE.
034900*
035000 710-OPEN-USER-FILE-INPUT.
035100     MOVE 'N' TO WS-EOF-SWITCH.
035200     OPEN INPUT CM-USER-FILE.
035300*
035400 720-READ-USER-FILE.
035500     READ CM-USER-FILE
035600         AT END MOVE 'Y' TO WS-EOF-SWITCH
035700     END-READ.
035800*
035900 730-OPEN-ACCOUNT-FILE-INPUT.
036000     MOVE 'N' TO WS-EOF-SWITCH.
036100     MOVE ZERO TO WS-LAST-ACCOUNT-ID.
036200     OPEN INPUT CM-ACCOUNT-FILE.
036300*
036400 740-READ-ACCOUNT-FILE.
036500     READ CM-ACCOUNT-FILE
036600         AT END MOVE 'Y' TO WS-EOF-SWITCH
036700     END-READ.
036800*
036900 750-OPEN-SYSTEM-FILE-INPUT.
037000     MOVE 'N' TO WS-EOF-SWITCH.
037100     OPEN INPUT CM-SYSTEM-FILE.
037200*
037300 760-READ-SYSTEM-FILE.
037400     READ CM-SYSTEM-FILE
037500         AT END MOVE 'Y' TO WS-EOF-SWITCH
037600     END-READ.
037700*
037800 770-REWRITE-SYSTEM-FILE.
037900*--- DATA/SYSTEM.TXT HOLDS EXACTLY ONE LINE PER CARD TYPE -
038000*--- REWRITE THE WHOLE SMALL FILE FROM WS-SYS-TABLE SO THE NEW
038100*--- HIGH-WATER MARK REPLACES THE OLD ONE INSTEAD OF PILING UP.
038200     OPEN OUTPUT CM-SYSTEM-FILE.
038300     PERFORM 775-WRITE-SYSTEM-SLOT
038400         VARYING CM-CARD-IDX FROM 1 BY 1
038500         UNTIL CM-CARD-IDX > 3.
038600     CLOSE CM-SYSTEM-FILE.
038700*
038800 775-WRITE-SYSTEM-SLOT.
038900     MOVE SPACES TO WS-OUT-LINE.
039000     STRING CM-CLT-CARD-TYPE(CM-CARD-IDX)          DELIMITED BY SIZE
039100            ';'                                    DELIMITED BY SIZE
039200            WS-SYS-SLOT-LAST-ID(CM-CARD-IDX)        DELIMITED BY SIZE
039300         INTO WS-OUT-LINE.
039400     WRITE CM-SYSTEM-LINE FROM WS-OUT-LINE.
