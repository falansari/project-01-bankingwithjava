000100****************************************************************CMCRDCPY
000200*                                                               *CMCRDCPY
000300*    CMCRDCPY  -  CMD-BANK DEBIT CARD LIMIT TABLE AND THE        CMCRDCPY
000400*                 CARD-ID HIGH-WATER-MARK WORK AREA             CMCRDCPY
000500*                                                               *CMCRDCPY
000600*    THE THREE CARD TIERS SHARE ONE SEQUENTIAL CARD-ID SPACE,    CMCRDCPY
000700*    KEPT IN DATA/SYSTEM.TXT, ONE LINE PER CARD TYPE.  THE       CMCRDCPY
000800*    LIMIT TABLE ITSELF IS AN IN-MEMORY CONSTANT - IT IS LOADED  CMCRDCPY
000900*    BY 050-LOAD-CARD-LIMITS IN EACH CALLING PROGRAM, NOT READ   CMCRDCPY
001000*    FROM A FILE.  CM-CLT-CARD-ID-PREFIX IS THE STARTING ID      CMCRDCPY
001100*    USED WHEN DATA/SYSTEM.TXT HAS NO ROW YET FOR THAT TYPE.     CMCRDCPY
001200*                                                               *CMCRDCPY
001300*    NOT REPLACED - ONE COPY, WORKING STORAGE ONLY.              CMCRDCPY
001400*                                                               *CMCRDCPY
001500*    HIST.                                                     *CMCRDCPY
001600*    2015-03-15  TR  NEW COPYBOOK FOR CMD-BANK PHASE 1.          CMCRDCPY
001700*    2015-03-28  MO  REQ CMDB-022 - LIMITS STORED COMP-3 SINCE   CMCRDCPY
001800*                    THEY ARE CONSTANTS, NEVER WRITTEN TO A      CMCRDCPY
001900*                    FLAT FILE LINE.                            *CMCRDCPY
002000*    2015-04-11  TR  REQ CMDB-023 - ADDED CM-CLT-CARD-ID-PREFIX  CMCRDCPY
002100*                    SO CMACCADD HAS A STARTING POINT PER CARD   CMCRDCPY
002200*                    TYPE INSTEAD OF A HARD-CODED LITERAL.       CMCRDCPY
002300****************************************************************CMCRDCPY
002400 01  CM-CARD-LIMIT-TABLE.                                       CMCRDCPY
002500     05  CM-CARD-LIMIT-ROW  OCCURS 3 TIMES                      CMCRDCPY
002600                            INDEXED BY CM-CARD-IDX.              CMCRDCPY
002700         10  CM-CLT-CARD-TYPE           PIC X(24).               CMCRDCPY
002800         10  CM-CLT-DEPOSIT-LIMIT       PIC 9(7)V99 COMP-3.      CMCRDCPY
002900         10  CM-CLT-WITHDRAW-LIMIT      PIC 9(7)V99 COMP-3.      CMCRDCPY
003000         10  CM-CLT-XFER-OWN-LIMIT      PIC 9(7)V99 COMP-3.      CMCRDCPY
003100         10  CM-CLT-XFER-OTHER-LIMIT    PIC 9(7)V99 COMP-3.      CMCRDCPY
003200         10  CM-CLT-CARD-ID-PREFIX      PIC 9(9)    COMP.        CMCRDCPY
003300     05  FILLER                         PIC X(08).               CMCRDCPY
003400*                                                               *CMCRDCPY
003500 01  CM-CARD-ID-WORK.                                           CMCRDCPY
003600     05  CM-LAST-CARD-ID            PIC 9(09).                  CMCRDCPY
003700     05  CM-NEW-CARD-ID             PIC 9(09).                  CMCRDCPY
003800     05  CM-NEW-CARD-ID-X  REDEFINES CM-NEW-CARD-ID             CMCRDCPY
003900                            PIC X(09).                          CMCRDCPY
004000     05  FILLER                     PIC X(05).                  CMCRDCPY
